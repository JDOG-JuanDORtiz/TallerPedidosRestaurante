000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. order-valuation-batch.
000300 AUTHOR. L. FORTUNATO.
000400 INSTALLATION. GOLDEN FORK RESTAURANT GROUP - MIS DEPT.
000500 DATE-WRITTEN. JULY 1989.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - FOR INTERNAL USE ONLY.
000800*-----------------------------------------------------------*
000900*  ORDER-VALUATION-BATCH
001000*
001100*  NIGHTLY BATCH JOB THAT PRICES THE DAY'S ORDERS AGAINST
001200*  THE MENU AND CUSTOMER MASTERS, WRITES ONE PRICED RECORD
001300*  PER ORDER TO PRICEFILE, AND PRODUCES THE DAILY SALES,
001400*  MOST-POPULAR-ITEMS AND REVENUE-BY-CATEGORY REPORTS ON
001500*  RPTFILE.  RUNS AS THE LAST STEP OF THE NIGHTLY CYCLE,
001600*  AFTER THE MENU AND CUSTOMER MASTERS HAVE BEEN REFRESHED
001700*  AND THE DAY'S ORDER FILE HAS BEEN SORTED INTO ORD-ID
001800*  SEQUENCE BY THE FRONT-OF-HOUSE EXTRACT JOB.
001900*-----------------------------------------------------------*
002000*  CHANGE LOG
002100*  ---------------------------------------------------------
002200*  REV  DATE      BY    DESCRIPTION
002300*  ---  --------  ----  ------------------------------------
002400*  000  07/18/89  LFO   ORIGINAL PROGRAM.
002500*  001  02/09/90  LFO   ADDED FIXED-AMOUNT DISCOUNT TYPE -
002600*                       PERCENTAGE WAS THE ONLY TYPE HANDLED
002700*                       AT FIRST CUT.
002800*  002  09/14/91  LFO   FIXED-AMOUNT DISCOUNT NOW CAPPED AT
002900*                       THE ORDER SUBTOTAL SO A DISCOUNTED
003000*                       SUBTOTAL CAN NEVER GO NEGATIVE.
003100*  003  05/03/93  RPO   ADDED MOST-POPULAR-ITEMS REPORT PER
003200*                       REQUEST FROM THE KITCHEN MANAGER.
003300*  004  01/11/94  RPO   ADDED REVENUE-BY-CATEGORY REPORT.
003400*  005  06/27/95  MCS   ORDER LINES WITH QUANTITY LESS THAN
003500*                       ONE ARE NOW REJECTED INSTEAD OF
003600*                       PRICED AT ZERO.
003700*  006  08/02/96  MCS   CORRECTED PAGE-FULL TEST - REPORT
003800*                       HEADINGS WERE BEING SKIPPED ON THE
003900*                       FIRST PAGE OF THE CATEGORY REPORT.
004000*  007  03/22/99  TAS   Y2K REMEDIATION - RUN DATE WAS BEING
004100*                       CARRIED AS A 2-DIGIT YEAR ON THE
004200*                       REPORT HEADING.  ADDED A CENTURY
004300*                       WINDOW (00-49 = 20XX, 50-99 = 19XX)
004400*                       AT 0105-APPLY-CENTURY-WINDOW.
004500*  008  11/15/99  TAS   Y2K SIGN-OFF - NO OTHER DATE FIELDS
004600*                       IN THIS PROGRAM ARE WINDOWED; ORDER
004700*                       DATE IS ALREADY STORED 4-DIGIT YEAR.
004800*  009  04/18/02  MCS   REQUEST 2002-0133 - PERCENTAGE
004900*                       DISCOUNTS OUTSIDE 0-100 ARE NOW
005000*                       TREATED AS NO DISCOUNT, NOT REJECTED.
005100*  010  10/30/06  RPO   REQUEST 2006-0891 - TIE-BREAK ON THE
005200*                       POPULAR-ITEMS REPORT NOW SORTS BY
005300*                       ITEM NAME ASCENDING INSTEAD OF BY
005400*                       MENU-ID, PER KITCHEN MANAGER REQUEST.
005500*-----------------------------------------------------------*
005600
005700 ENVIRONMENT DIVISION.
005800
005900 CONFIGURATION SECTION.
006000
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500
006600 FILE-CONTROL.
006700
006800     COPY "SLMENU.CBL".
006900     COPY "SLCUST.CBL".
007000     COPY "SLORDR.CBL".
007100     COPY "SLPRICE.CBL".
007200
007300     SELECT RPT-FILE
007400            ASSIGN TO RPTFILE
007500            ORGANIZATION IS LINE SEQUENTIAL.
007600
007700 DATA DIVISION.
007800
007900 FILE SECTION.
008000
008100     COPY "FDMENU.CBL".
008200     COPY "FDCUST.CBL".
008300     COPY "FDORDR.CBL".
008400     COPY "FDPRICE.CBL".
008500
008600     FD  RPT-FILE
008700         LABEL RECORDS ARE OMITTED.
008800     01  RPT-RECORD                  PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100
009200*-----------------------------------------------------------*
009300*    IN-MEMORY MENU AND CUSTOMER MASTER TABLES - LOADED ONCE
009400*    AT THE START OF THE RUN, SEARCHED BY SEARCH ALL (BINARY
009500*    SEARCH) FOR EVERY ORDER HEADER AND LINE.
009600*-----------------------------------------------------------*
009700     01  MENU-TABLE.
009800         05  MENU-ENTRY OCCURS 200 TIMES
009900                ASCENDING KEY IS TM-MENU-ID
010000                INDEXED BY MENU-IDX.
010100             10  TM-MENU-ID          PIC X(08).
010200             10  TM-MENU-NAME        PIC X(30).
010300             10  TM-MENU-CATEGORY    PIC X(12).
010400             10  TM-MENU-PRICE       PIC S9(5)V99.
010500             10  TM-MENU-FLAG        PIC X(01).
010600             10  TM-MENU-DESC        PIC X(40).
010700             10  TM-QTY-SOLD         PIC S9(7) COMP VALUE 0.
010800
010900     01  CUST-TABLE.
011000         05  CUST-ENTRY OCCURS 200 TIMES
011100                ASCENDING KEY IS TC-CUST-ID
011200                INDEXED BY CUST-IDX.
011300             10  TC-CUST-ID          PIC X(08).
011400             10  TC-CUST-NAME        PIC X(30).
011500             10  TC-CUST-ADDRESS     PIC X(40).
011600             10  TC-CUST-PHONE       PIC X(12).
011700
011800     77  WS-MENU-COUNT               PIC S9(4) COMP VALUE 0.
011900     77  WS-CUST-COUNT               PIC S9(4) COMP VALUE 0.
012000
012100     77  W-MENU-KEY-SOUGHT           PIC X(08).
012200     01  W-MENU-FOUND                PIC X(01).
012300         88  MENU-ITEM-FOUND             VALUE "Y".
012400
012500     77  W-CUST-KEY-SOUGHT           PIC X(08).
012600     01  W-CUST-FOUND                PIC X(01).
012700         88  CUSTOMER-FOUND              VALUE "Y".
012800
012900*-----------------------------------------------------------*
013000*    ORDER FILE AND ORDER-IN-PROGRESS SWITCHES
013100*-----------------------------------------------------------*
013200     01  W-END-OF-ORDER-FILE         PIC X(01).
013300         88  END-OF-ORDER-FILE           VALUE "Y".
013400
013500     01  W-ORDER-IN-PROGRESS         PIC X(01).
013600         88  ORDER-IN-PROGRESS           VALUE "Y".
013700
013800     01  W-ORDER-REJECTED            PIC X(01).
013900         88  ORDER-REJECTED              VALUE "Y".
014000
014100     01  W-STATUS-INVALID            PIC X(01).
014200         88  STATUS-INVALID              VALUE "Y".
014300
014400*-----------------------------------------------------------*
014500*    CURRENT ORDER WORK AREA - FILLED AT 0660-START-NEW-
014600*    ORDER, EXTENDED AT 0670-PROCESS-ORDER-LINE, PRICED AND
014700*    WRITTEN AT 0650-FINALIZE-CURRENT-ORDER.
014800*-----------------------------------------------------------*
014900     77  CO-ORD-ID                   PIC X(08).
015000     77  CO-CUST-NAME                PIC X(30).
015100     77  CO-STATUS-CODE              PIC X(01).
015200     77  CO-DISC-TYPE                PIC X(01).
015300     77  CO-DISC-VALUE               PIC S9(5)V99.
015400     77  CO-SUBTOTAL                 PIC S9(7)V99.
015500     77  CO-DISCOUNT                 PIC S9(7)V99.
015600     77  CO-DISC-SUBTOTAL            PIC S9(7)V99.
015700     77  CO-TAX                      PIC S9(7)V99.
015800     77  CO-TOTAL                    PIC S9(7)V99.
015900
016000     77  W-CURR-STATUS-CODE          PIC X(01).
016100     77  W-CURR-STATUS-NAME          PIC X(10).
016200     77  W-NEXT-STATUS-CODE          PIC X(01).
016300     77  W-NEXT-STATUS-NAME          PIC X(10).
016400
016500     77  W-LINE-UNIT-PRICE           PIC S9(5)V99.
016600     77  W-LINE-SURCHARGE            PIC S9(5)V99.
016700     77  W-LINE-EXTENSION            PIC S9(7)V99.
016800     77  W-CATEGORY-IDX              PIC S9(4) COMP.
016900
017000*-----------------------------------------------------------*
017100*    RUN TOTALS
017200*-----------------------------------------------------------*
017300     77  W-ORDERS-PROCESSED          PIC S9(7) COMP VALUE 0.
017400     77  W-ORDERS-REJECTED           PIC S9(7) COMP VALUE 0.
017500     77  W-LINES-REJECTED            PIC S9(7) COMP VALUE 0.
017600     77  W-GRAND-TOTAL               PIC S9(9)V99 VALUE 0.
017700
017800*-----------------------------------------------------------*
017900*    REVENUE BY CATEGORY - NAMED ACCUMULATORS SO EACH ONE
018000*    CAN CARRY ITS OWN VALUE CLAUSE, REDEFINED AS A TABLE SO
018100*    THE CATEGORY REPORT CAN PRINT THEM IN A LOOP.
018200*-----------------------------------------------------------*
018300     01  CATEGORY-TOTALS-NAMED.
018400         05  CT-MAIN-DISH            PIC S9(7)V99 VALUE 0.
018500         05  CT-APPETIZER            PIC S9(7)V99 VALUE 0.
018600         05  CT-BEVERAGE             PIC S9(7)V99 VALUE 0.
018700         05  CT-DESSERT              PIC S9(7)V99 VALUE 0.
018800
018900     01  CATEGORY-TOTALS-TABLE REDEFINES CATEGORY-TOTALS-NAMED.
019000         05  CT-AMOUNT OCCURS 4 TIMES
019100                PIC S9(7)V99.
019200
019300     01  CATEGORY-NAME-TABLE.
019400         05  FILLER                  PIC X(12) VALUE "MAIN DISH".
019500         05  FILLER                  PIC X(12) VALUE "APPETIZER".
019600         05  FILLER                  PIC X(12) VALUE "BEVERAGE".
019700         05  FILLER                  PIC X(12) VALUE "DESSERT".
019800
019900     01  CATEGORY-NAME-REDEF REDEFINES CATEGORY-NAME-TABLE.
020000         05  CT-NAME OCCURS 4 TIMES
020100                PIC X(12).
020200
020300     77  W-CATEGORY-GRAND-TOTAL      PIC S9(8)V99 VALUE 0.
020400
020500*-----------------------------------------------------------*
020600*    MOST-POPULAR-ITEMS RANKING WORK AREA - SELECTION OF THE
020700*    TOP 5 ENTRIES OF MENU-TABLE BY TM-QTY-SOLD.
020800*-----------------------------------------------------------*
020900     01  W-RANKED-FLAGS.
021000         05  W-RANKED OCCURS 200 TIMES
021100                PIC X(01).
021200
021300     77  W-RANK-COUNT                PIC S9(4) COMP VALUE 0.
021400     77  W-RANK-PASS                 PIC S9(4) COMP.
021500     77  W-RANK-SCAN-IDX             PIC S9(4) COMP.
021600     77  W-RANK-BEST-IDX             PIC S9(4) COMP.
021700     77  W-RANK-BEST-QTY             PIC S9(7) COMP.
021800
021900*-----------------------------------------------------------*
022000*    RUN-DATE WORK AREA - ACCEPT FROM DATE RETURNS A 6-DIGIT
022100*    YYMMDD FIELD; THE CENTURY WINDOW BELOW WAS ADDED FOR
022200*    THE REPORT HEADING UNDER THE 1999 Y2K REMEDIATION.
022300*-----------------------------------------------------------*
022400     01  W-RUN-DATE-RAW              PIC 9(06).
022500     01  W-RUN-DATE-BRK REDEFINES W-RUN-DATE-RAW.
022600         05  W-RUN-YY                PIC 9(02).
022700         05  W-RUN-MM                PIC 9(02).
022800         05  W-RUN-DD                PIC 9(02).
022900
023000     77  W-RUN-CCYY                  PIC 9(04).
023100
023200*-----------------------------------------------------------*
023300*    REPORT PAGE CONTROL
023400*-----------------------------------------------------------*
023500     77  W-PAGE-NUMBER               PIC S9(4) COMP VALUE 0.
023600     01  W-PRINTED-LINES             PIC S9(4) COMP VALUE 99.
023700         88  PAGE-FULL                   VALUE 55 THRU 9999.
023800
023900*-----------------------------------------------------------*
024000*    REPORT HEADING LINES - SHARED BY ALL THREE REPORTS
024100*-----------------------------------------------------------*
024200     01  RPT-TITLE-1.
024300         05  FILLER                  PIC X(45) VALUE SPACES.
024400         05  FILLER                  PIC X(30)
024500                VALUE "GOLDEN FORK RESTAURANT GROUP".
024600         05  FILLER                  PIC X(42) VALUE SPACES.
024700         05  FILLER                  PIC X(05) VALUE "PAGE ".
024800         05  RPT-PAGE-NO             PIC Z,ZZ9.
024900         05  FILLER                  PIC X(05) VALUE SPACES.
025000
025100     01  RPT-TITLE-2.
025200         05  FILLER                  PIC X(45) VALUE SPACES.
025300         05  RPT-REPORT-NAME         PIC X(40).
025400         05  FILLER                  PIC X(47) VALUE SPACES.
025500
025600     01  RPT-TITLE-3.
025700         05  FILLER                  PIC X(45) VALUE SPACES.
025800         05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
025900         05  RPT-RUN-DATE-OUT        PIC 99/99/9999.
026000         05  FILLER                  PIC X(67) VALUE SPACES.
026100
026200*-----------------------------------------------------------*
026300*    DAILY SALES REPORT LINES
026400*-----------------------------------------------------------*
026500     01  RPT-SALES-HDG1.
026600         05  FILLER                  PIC X(08) VALUE "ORDER ID".
026700         05  FILLER                  PIC X(03) VALUE SPACES.
026800         05  FILLER                  PIC X(30) VALUE
026900                "CUSTOMER NAME".
027000         05  FILLER                  PIC X(02) VALUE SPACES.
027100         05  FILLER                  PIC X(10) VALUE "STATUS".
027200         05  FILLER                  PIC X(02) VALUE SPACES.
027300         05  FILLER                  PIC X(13) VALUE "SUBTOTAL".
027400         05  FILLER                  PIC X(02) VALUE SPACES.
027500         05  FILLER                  PIC X(13) VALUE "DISCOUNT".
027600         05  FILLER                  PIC X(02) VALUE SPACES.
027700         05  FILLER                  PIC X(13) VALUE "TAX".
027800         05  FILLER                  PIC X(02) VALUE SPACES.
027900         05  FILLER                  PIC X(13) VALUE "TOTAL".
028000         05  FILLER                  PIC X(19) VALUE SPACES.
028100
028200     01  RPT-SALES-DETAIL.
028300         05  D-SALES-ORD-ID          PIC X(08).
028400         05  FILLER                  PIC X(03) VALUE SPACES.
028500         05  D-SALES-CUST-NAME       PIC X(30).
028600         05  FILLER                  PIC X(02) VALUE SPACES.
028700         05  D-SALES-STATUS          PIC X(10).
028800         05  FILLER                  PIC X(02) VALUE SPACES.
028900         05  D-SALES-SUBTOTAL        PIC Z,ZZZ,ZZ9.99-.
029000         05  FILLER                  PIC X(02) VALUE SPACES.
029100         05  D-SALES-DISCOUNT        PIC Z,ZZZ,ZZ9.99-.
029200         05  FILLER                  PIC X(02) VALUE SPACES.
029300         05  D-SALES-TAX             PIC Z,ZZZ,ZZ9.99-.
029400         05  FILLER                  PIC X(02) VALUE SPACES.
029500         05  D-SALES-TOTAL           PIC Z,ZZZ,ZZ9.99-.
029600         05  FILLER                  PIC X(19) VALUE SPACES.
029700
029800     01  RPT-SALES-FOOTER.
029900         05  FILLER                  PIC X(45) VALUE SPACES.
030000         05  D-SALES-FOOTER-TEXT     PIC X(22).
030100         05  D-SALES-FOOTER-AMOUNT   PIC Z,ZZZ,ZZ9.99-.
030200         05  FILLER                  PIC X(52) VALUE SPACES.
030300
030400*-----------------------------------------------------------*
030500*    MOST POPULAR ITEMS REPORT LINES
030600*-----------------------------------------------------------*
030700     01  RPT-POPULAR-HDG1.
030800         05  FILLER                  PIC X(04) VALUE "RANK".
030900         05  FILLER                  PIC X(03) VALUE SPACES.
031000         05  FILLER                  PIC X(30) VALUE
031100                "ITEM NAME".
031200         05  FILLER                  PIC X(03) VALUE SPACES.
031300         05  FILLER                  PIC X(10) VALUE
031400                "QTY SOLD".
031500         05  FILLER                  PIC X(82) VALUE SPACES.
031600
031700     01  RPT-POPULAR-DETAIL.
031800         05  D-POP-RANK              PIC Z9.
031900         05  FILLER                  PIC X(05) VALUE SPACES.
032000         05  D-POP-NAME              PIC X(30).
032100         05  FILLER                  PIC X(03) VALUE SPACES.
032200         05  D-POP-QTY               PIC ZZZ,ZZ9.
032300         05  FILLER                  PIC X(85) VALUE SPACES.
032400
032500*-----------------------------------------------------------*
032600*    REVENUE BY CATEGORY REPORT LINES
032700*-----------------------------------------------------------*
032800     01  RPT-CATEGORY-HDG1.
032900         05  FILLER                  PIC X(12) VALUE
033000                "CATEGORY".
033100         05  FILLER                  PIC X(03) VALUE SPACES.
033200         05  FILLER                  PIC X(13) VALUE
033300                "REVENUE".
033400         05  FILLER                  PIC X(104) VALUE SPACES.
033500
033600     01  RPT-CATEGORY-DETAIL.
033700         05  D-CAT-NAME              PIC X(12).
033800         05  FILLER                  PIC X(03) VALUE SPACES.
033900         05  D-CAT-AMOUNT            PIC Z,ZZZ,ZZ9.99-.
034000         05  FILLER                  PIC X(104) VALUE SPACES.
034100
034200     01  RPT-CATEGORY-FOOTER.
034300         05  D-CAT-FOOTER-TEXT       PIC X(12) VALUE "TOTAL".
034400         05  FILLER                  PIC X(03) VALUE SPACES.
034500         05  D-CAT-FOOTER-AMOUNT     PIC Z,ZZZ,ZZ9.99-.
034600         05  FILLER                  PIC X(104) VALUE SPACES.
034700
034800*-----------------------------------------------------------*
034900*    MISCELLANEOUS
035000*-----------------------------------------------------------*
035100     77  W-ERROR-MESSAGE             PIC X(60).
035200
035300*-----------------------------------------------------------*
035400
035500*-----------------------------------------------------------*
035600*  PROCEDURE DIVISION
035700*
035800*  OVERALL CONTROL PARAGRAPH NUMBERING FOLLOWS THE SHOP'S USUAL
035900*  SCHEME - 0000/0100/0200... FOR THE MAIN LINE OF CONTROL, IN
036000*  THE ORDER EACH STEP IS PERFORMED; 9000-AND-UP FOR UTILITY
036100*  PARAGRAPHS (TABLE LOOKUPS, STATUS DECODING) THAT ARE CALLED
036200*  FROM MORE THAN ONE PLACE.  SEE THE PL- COPYBOOKS AT THE
036300*  BOTTOM OF THIS DIVISION FOR THE 9500/9550/9600 LOOKUPS.
036400*-----------------------------------------------------------*
036500 PROCEDURE DIVISION.
036600
036700 0000-MAIN-PROCESS.
036800*    TOP OF THE NIGHTLY RUN.  LOAD BOTH MASTERS INTO TABLES
036900*    FIRST (THEY ARE SMALL ENOUGH TO FIT IN WORKING-STORAGE -
037000*    SEE MENU-TABLE/CUST-TABLE ABOVE), THEN STREAM THE ORDER
037100*    FILE ONCE, HEADER BY HEADER, LINE BY LINE, WRITING ONE
037200*    PRICED RECORD PER ORDER AS EACH ORDER IS COMPLETED.
037300*    INVOKE PARAGRAPH 0100-INITIALIZE-RUN.
037400     PERFORM 0100-INITIALIZE-RUN.
037500*    INVOKE PARAGRAPH 0200-LOAD-MENU-MASTER.
037600     PERFORM 0200-LOAD-MENU-MASTER THRU 0200-EXIT.
037700*    INVOKE PARAGRAPH 0300-LOAD-CUSTOMER-MASTER.
037800     PERFORM 0300-LOAD-CUSTOMER-MASTER THRU 0300-EXIT.
037900*    INVOKE PARAGRAPH 0400-OPEN-ORDER-FILES.
038000     PERFORM 0400-OPEN-ORDER-FILES.
038100*    READ-AHEAD LOOP - 0500 PRIMES THE FIRST RECORD, THEN 0600
038200*    IS PERFORMED ONCE PER RECORD UNTIL END OF ORDERFILE; 0600
038300*    ITSELF PERFORMS 0500 AGAIN AT ITS OWN END (SAME PATTERN
038400*    THIS SHOP USES FOR EVERY SEQUENTIAL READ IN THE SUITE).
038500     PERFORM 0500-READ-ORDER-FILE-NEXT-RECORD.
038600*    INVOKE PARAGRAPH 0600-PROCESS-ORDER-RECORD.
038700     PERFORM 0600-PROCESS-ORDER-RECORD THRU 0600-EXIT
038800         UNTIL END-OF-ORDER-FILE.
038900*    THE LAST HEADER READ NEVER GETS FINALIZED INSIDE THE LOOP
039000*    ABOVE - IT ONLY GETS FINALIZED WHEN THE *NEXT* HEADER OR
039100*    END OF FILE COMES ALONG (SEE 0600-PROCESS-ORDER-RECORD).
039200*    THIS CALL CLOSES OUT THAT FINAL ORDER.
039300     PERFORM 0650-FINALIZE-CURRENT-ORDER THRU 0650-EXIT.
039400*    ALL THREE REPORTS ARE PRODUCED AFTER THE FILE IS FULLY
039500*    READ - THE POPULAR-ITEMS AND CATEGORY REPORTS NEED THE
039600*    WHOLE RUN'S ACCUMULATORS, SO THEY CANNOT BE PRINTED AS
039700*    WE GO THE WAY THE DAILY SALES DETAIL LINE IS (SEE REV
039800*    003/004 IN THE CHANGE LOG ABOVE).
039900     PERFORM 0800-PRODUCE-DAILY-SALES-REPORT THRU 0800-EXIT.
040000*    INVOKE PARAGRAPH 0850-PRODUCE-POPULAR-ITEMS-REPORT.
040100     PERFORM 0850-PRODUCE-POPULAR-ITEMS-REPORT THRU 0850-EXIT.
040200*    INVOKE PARAGRAPH 0880-PRODUCE-CATEGORY-REVENUE-REPORT.
040300     PERFORM 0880-PRODUCE-CATEGORY-REVENUE-REPORT THRU 0880-EXIT.
040400*    INVOKE PARAGRAPH 0900-CLOSE-ALL-FILES.
040500     PERFORM 0900-CLOSE-ALL-FILES.
040600*    OPERATOR RUN-LOG LINE - PICKED UP BY THE SCHEDULER'S JOB
040700*    LOG, NOT PART OF ANY REPORT ON RPTFILE.
040800     DISPLAY "ORDER-VALUATION-BATCH - ORDERS PROCESSED: "
040900             W-ORDERS-PROCESSED
041000             " REJECTED: " W-ORDERS-REJECTED.
041100*    RETURN CONTROL TO THE OPERATING SYSTEM.
041200     EXIT PROGRAM.
041300*    END THE JOB STEP.
041400     STOP RUN.
041500*-----------------------------------------------------------*
041600 0100-INITIALIZE-RUN.
041700*    CLEAR ALL SWITCHES AND RUN TOTALS, THEN ESTABLISH TODAY'S
041800*    DATE FOR THE REPORT HEADINGS.  W-PRINTED-LINES IS SET TO
041900*    99 (NOT ZERO) SO PAGE-FULL IS TRUE THE FIRST TIME IT IS
042000*    TESTED, FORCING THE FIRST HEADING TO PRINT.
042100*    INITIALIZE W-END-OF-ORDER-FILE.
042200     MOVE "N" TO W-END-OF-ORDER-FILE.
042300*    INITIALIZE W-ORDER-IN-PROGRESS.
042400     MOVE "N" TO W-ORDER-IN-PROGRESS.
042500*    INITIALIZE W-ORDER-REJECTED.
042600     MOVE "N" TO W-ORDER-REJECTED.
042700*    INITIALIZE W-ORDERS-PROCESSED.
042800     MOVE 0   TO W-ORDERS-PROCESSED.
042900*    INITIALIZE W-ORDERS-REJECTED.
043000     MOVE 0   TO W-ORDERS-REJECTED.
043100*    INITIALIZE W-LINES-REJECTED.
043200     MOVE 0   TO W-LINES-REJECTED.
043300*    INITIALIZE W-GRAND-TOTAL.
043400     MOVE 0   TO W-GRAND-TOTAL.
043500*    INITIALIZE W-PAGE-NUMBER.
043600     MOVE 0   TO W-PAGE-NUMBER.
043700*    INITIALIZE W-PRINTED-LINES.
043800     MOVE 99  TO W-PRINTED-LINES.
043900*    ACCEPT FROM DATE RETURNS A 6-DIGIT YYMMDD FIELD ON THIS
044000*    COMPILER - NO 4-DIGIT-YEAR FORM IS AVAILABLE, WHICH IS
044100*    WHY THE CENTURY WINDOW BELOW WAS NEEDED FOR Y2K (REV 007).
044200     ACCEPT W-RUN-DATE-RAW FROM DATE.
044300*    INVOKE PARAGRAPH 0105-APPLY-CENTURY-WINDOW.
044400     PERFORM 0105-APPLY-CENTURY-WINDOW.
044500*    BUILD THE MM/DD/CCYY HEADING FIELD USED ON RPT-TITLE-3.
044600     MOVE W-RUN-MM   TO RPT-RUN-DATE-OUT (1:2).
044700*    CARRY W-RUN-DD FORWARD INTO RPT-RUN-DATE-OUT (4:2).
044800     MOVE W-RUN-DD   TO RPT-RUN-DATE-OUT (4:2).
044900*    CARRY W-RUN-CCYY FORWARD INTO RPT-RUN-DATE-OUT (7:4).
045000     MOVE W-RUN-CCYY TO RPT-RUN-DATE-OUT (7:4).
045100*-----------------------------------------------------------*
045200 0105-APPLY-CENTURY-WINDOW.
045300*    1999 Y2K FIX (REV 007/008) - 00 THRU 49 IS TAKEN AS 20XX,
045400*    50 THRU 99 AS 19XX.  THIS ONLY AFFECTS THE REPORT RUN-
045500*    DATE HEADING; ORDH-DATE ON THE ORDER FILE ITSELF IS
045600*    ALREADY CARRIED AS A FULL 8-DIGIT YYYYMMDD FIELD AND WAS
045700*    NEVER AT RISK (SEE THE REV 001 NOTE IN FDORDR.CBL).
045800*    TEST WHETHER W-RUN-YY < 50.
045900     IF W-RUN-YY < 50
046000*    DERIVE W-RUN-CCYY.
046100        COMPUTE W-RUN-CCYY = 2000 + W-RUN-YY
046200*    OTHERWISE -
046300     ELSE
046400*    DERIVE W-RUN-CCYY.
046500        COMPUTE W-RUN-CCYY = 1900 + W-RUN-YY.
046600*-----------------------------------------------------------*
046700 0200-LOAD-MENU-MASTER.
046800*    LOADS MENUFILE INTO MENU-TABLE, ASCENDING BY TM-MENU-ID,
046900*    SO 9500-LOOKUP-MENU-ITEM CAN FIND AN ITEM WITH SEARCH ALL
047000*    (BINARY SEARCH) RATHER THAN A SEQUENTIAL SCAN FOR EVERY
047100*    ORDER LINE.  MENUFILE MUST ALREADY BE IN MENU-ID ORDER -
047200*    IF THE FRONT-OF-HOUSE SYSTEM EVER STOPS GUARANTEEING
047300*    THAT, SEARCH ALL WILL SILENTLY MISS ENTRIES.
047400*    OPEN MENU-FILE FOR INPUT PROCESSING.
047500     OPEN INPUT MENU-FILE.
047600*    INITIALIZE W-END-OF-ORDER-FILE.
047700     MOVE "N" TO W-END-OF-ORDER-FILE.
047800*    READ-AHEAD - PRIME THE FIRST RECORD, THEN LOAD ONE TABLE
047900*    ENTRY PER PASS UNTIL END OF MENUFILE.
048000     PERFORM 0210-READ-MENU-NEXT-RECORD.
048100*    INVOKE PARAGRAPH 0220-STORE-MENU-TABLE-ENTRY.
048200     PERFORM 0220-STORE-MENU-TABLE-ENTRY
048300         UNTIL END-OF-ORDER-FILE.
048400*    CLOSE MENU-FILE AT END OF RUN.
048500     CLOSE MENU-FILE.
048600*    RESET THE SWITCH - IT IS REUSED BY THE CUSTOMER-MASTER
048700*    LOAD AND BY THE ORDER-FILE READ LOOP FURTHER DOWN.
048800     MOVE "N" TO W-END-OF-ORDER-FILE.
048900
049000 0200-EXIT.
049100*    END OF THIS PARAGRAPH.
049200     EXIT.
049300*-----------------------------------------------------------*
049400 0210-READ-MENU-NEXT-RECORD.
049500*    READ THE NEXT RECORD FROM MENU-FILE.
049600     READ MENU-FILE
049700         AT END MOVE "Y" TO W-END-OF-ORDER-FILE.
049800*-----------------------------------------------------------*
049900 0220-STORE-MENU-TABLE-ENTRY.
050000*    WS-MENU-COUNT IS ALSO THE SUBSCRIPT OF THE ENTRY JUST
050100*    BUILT - IT IS INCREMENTED BEFORE THE MOVES, NOT AFTER.
050200*    TM-QTY-SOLD STARTS AT ZERO AND IS BUILT UP AS ORDER
050300*    LINES ARE PRICED AT 0670-PROCESS-ORDER-LINE BELOW; IT IS
050400*    WHAT THE POPULAR-ITEMS REPORT RANKS ON.
050500*    ACCUMULATE 1 INTO WS-MENU-COUNT.
050600     ADD 1 TO WS-MENU-COUNT.
050700*    CARRY MENU-ID FORWARD INTO TM-MENU-ID (WS-MENU-COUNT).
050800     MOVE MENU-ID       TO TM-MENU-ID (WS-MENU-COUNT).
050900*    CARRY MENU-NAME FORWARD INTO TM-MENU-NAME (WS-MENU-COUNT).
051000     MOVE MENU-NAME     TO TM-MENU-NAME (WS-MENU-COUNT).
051100*    CARRY MENU-CATEGORY FORWARD INTO TM-MENU-CATEGORY (WS-MENU-COUNT).
051200     MOVE MENU-CATEGORY TO TM-MENU-CATEGORY (WS-MENU-COUNT).
051300*    CARRY MENU-PRICE FORWARD INTO TM-MENU-PRICE (WS-MENU-COUNT).
051400     MOVE MENU-PRICE    TO TM-MENU-PRICE (WS-MENU-COUNT).
051500*    CARRY MENU-FLAG FORWARD INTO TM-MENU-FLAG (WS-MENU-COUNT).
051600     MOVE MENU-FLAG     TO TM-MENU-FLAG (WS-MENU-COUNT).
051700*    CARRY MENU-DESC FORWARD INTO TM-MENU-DESC (WS-MENU-COUNT).
051800     MOVE MENU-DESC     TO TM-MENU-DESC (WS-MENU-COUNT).
051900*    INITIALIZE TM-QTY-SOLD (WS-MENU-COUNT).
052000     MOVE 0             TO TM-QTY-SOLD (WS-MENU-COUNT).
052100*    INVOKE PARAGRAPH 0210-READ-MENU-NEXT-RECORD.
052200     PERFORM 0210-READ-MENU-NEXT-RECORD.
052300*-----------------------------------------------------------*
052400 0300-LOAD-CUSTOMER-MASTER.
052500*    SAME READ-AHEAD SHAPE AS 0200 ABOVE, BUILDING CUST-TABLE
052600*    ASCENDING BY TC-CUST-ID FOR 9550-LOOKUP-CUSTOMER'S
052700*    SEARCH ALL.  CUSTFILE IS MAINTAINED BY THE FRONT-OF-
052800*    HOUSE SYSTEM IN THAT ORDER; NOT THIS PROGRAM'S JOB TO
052900*    CHECK IT.
053000*    OPEN CUST-FILE FOR INPUT PROCESSING.
053100     OPEN INPUT CUST-FILE.
053200*    INITIALIZE W-END-OF-ORDER-FILE.
053300     MOVE "N" TO W-END-OF-ORDER-FILE.
053400*    INVOKE PARAGRAPH 0310-READ-CUST-NEXT-RECORD.
053500     PERFORM 0310-READ-CUST-NEXT-RECORD.
053600*    INVOKE PARAGRAPH 0320-STORE-CUST-TABLE-ENTRY.
053700     PERFORM 0320-STORE-CUST-TABLE-ENTRY
053800         UNTIL END-OF-ORDER-FILE.
053900*    CLOSE CUST-FILE AT END OF RUN.
054000     CLOSE CUST-FILE.
054100*    INITIALIZE W-END-OF-ORDER-FILE.
054200     MOVE "N" TO W-END-OF-ORDER-FILE.
054300
054400 0300-EXIT.
054500*    END OF THIS PARAGRAPH.
054600     EXIT.
054700*-----------------------------------------------------------*
054800 0310-READ-CUST-NEXT-RECORD.
054900*    READ THE NEXT RECORD FROM CUST-FILE.
055000     READ CUST-FILE
055100         AT END MOVE "Y" TO W-END-OF-ORDER-FILE.
055200*-----------------------------------------------------------*
055300 0320-STORE-CUST-TABLE-ENTRY.
055400*    WS-CUST-COUNT DOUBLES AS THE SUBSCRIPT, SAME AS
055500*    WS-MENU-COUNT DOES FOR MENU-TABLE ABOVE.
055600*    ACCUMULATE 1 INTO WS-CUST-COUNT.
055700     ADD 1 TO WS-CUST-COUNT.
055800*    CARRY CUST-ID FORWARD INTO TC-CUST-ID (WS-CUST-COUNT).
055900     MOVE CUST-ID      TO TC-CUST-ID (WS-CUST-COUNT).
056000*    CARRY CUST-NAME FORWARD INTO TC-CUST-NAME (WS-CUST-COUNT).
056100     MOVE CUST-NAME    TO TC-CUST-NAME (WS-CUST-COUNT).
056200*    CARRY CUST-ADDRESS FORWARD INTO TC-CUST-ADDRESS (WS-CUST-COUNT).
056300     MOVE CUST-ADDRESS TO TC-CUST-ADDRESS (WS-CUST-COUNT).
056400*    CARRY CUST-PHONE FORWARD INTO TC-CUST-PHONE (WS-CUST-COUNT).
056500     MOVE CUST-PHONE   TO TC-CUST-PHONE (WS-CUST-COUNT).
056600*    INVOKE PARAGRAPH 0310-READ-CUST-NEXT-RECORD.
056700     PERFORM 0310-READ-CUST-NEXT-RECORD.
056800*-----------------------------------------------------------*
056900 0400-OPEN-ORDER-FILES.
057000*    BOTH MASTERS ARE CLOSED BY NOW (0200/0300 CLOSED THEM
057100*    ABOVE) - ONLY THE ORDER FILE, THE PRICED-OUTPUT FILE AND
057200*    THE REPORT FILE ARE OPEN FOR THE REST OF THE RUN.  THE
057300*    FIRST SET OF REPORT HEADINGS (DAILY SALES) IS PRINTED
057400*    HERE SO THE DETAIL LINES WRITTEN AS ORDERS ARE FINALIZED
057500*    HAVE SOMEWHERE TO LAND.
057600*    OPEN ORDER-FILE FOR INPUT PROCESSING.
057700     OPEN INPUT ORDER-FILE.
057800*    OPEN PRICE-FILE FOR OUTPUT PROCESSING.
057900     OPEN OUTPUT PRICE-FILE.
058000*    OPEN RPT-FILE FOR OUTPUT PROCESSING.
058100     OPEN OUTPUT RPT-FILE.
058200*    INVOKE PARAGRAPH 0810-PRINT-SALES-HEADINGS.
058300     PERFORM 0810-PRINT-SALES-HEADINGS.
058400*-----------------------------------------------------------*
058500 0500-READ-ORDER-FILE-NEXT-RECORD.
058600*    ORDH-RECORD AND ORDL-RECORD SHARE THE SAME RECORD AREA -
058700*    THE CALLER TESTS THE FIRST BYTE (REC-TYPE) TO SEE WHICH
058800*    VIEW APPLIES (SEE 0600-PROCESS-ORDER-RECORD BELOW).
058900*    READ THE NEXT RECORD FROM ORDER-FILE.
059000     READ ORDER-FILE
059100         AT END MOVE "Y" TO W-END-OF-ORDER-FILE.
059200*-----------------------------------------------------------*
059300 0600-PROCESS-ORDER-RECORD.
059400*    AN 'H' RECORD CLOSES OUT WHATEVER ORDER WAS IN PROGRESS
059500*    (A NO-OP THE VERY FIRST TIME - 0650 CHECKS ORDER-IN-
059600*    PROGRESS AND EXITS IMMEDIATELY IF THERE IS NOTHING TO
059700*    FINALIZE YET) AND THEN STARTS THE NEW ONE.  AN 'L'
059800*    RECORD EXTENDS WHATEVER ORDER IS CURRENTLY OPEN.  ANY
059900*    OTHER FIRST BYTE MEANS THE EXTRACT JOB UPSTREAM WROTE A
060000*    BAD RECORD TYPE - LOG IT AND MOVE ON RATHER THAN ABEND.
060100*    TEST WHETHER ORDH-REC-TYPE = "H".
060200     IF ORDH-REC-TYPE = "H"
060300*    INVOKE PARAGRAPH 0650-FINALIZE-CURRENT-ORDER.
060400        PERFORM 0650-FINALIZE-CURRENT-ORDER THRU 0650-EXIT
060500*    INVOKE PARAGRAPH 0660-START-NEW-ORDER.
060600        PERFORM 0660-START-NEW-ORDER THRU 0660-EXIT
060700*    OTHERWISE -
060800     ELSE
060900*    TEST WHETHER ORDL-REC-TYPE = "L".
061000     IF ORDL-REC-TYPE = "L"
061100*    INVOKE PARAGRAPH 0670-PROCESS-ORDER-LINE.
061200        PERFORM 0670-PROCESS-ORDER-LINE THRU 0670-EXIT
061300*    OTHERWISE -
061400     ELSE
061500*    BUILD THE MESSAGE TEXT ONTO W-ERROR-MESSAGE FOR THE
061600        MOVE "*** UNKNOWN ORDERFILE RECORD TYPE - SKIPPED"
061700           TO W-ERROR-MESSAGE
061800*    WRITE W-ERROR-MESSAGE TO THE OPERATOR'S CONSOLE LOG.
061900        DISPLAY W-ERROR-MESSAGE.
062000*    INVOKE PARAGRAPH 0500-READ-ORDER-FILE-NEXT-RECORD.
062100     PERFORM 0500-READ-ORDER-FILE-NEXT-RECORD.
062200
062300 0600-EXIT.
062400*    END OF THIS PARAGRAPH.
062500     EXIT.
062600*-----------------------------------------------------------*
062700 0650-FINALIZE-CURRENT-ORDER.
062800*    CALLED TWICE PER ORDER IN THE NORMAL CASE - ONCE WHEN
062900*    THE NEXT ORDER'S HEADER ARRIVES (OR AT END OF FILE FOR
063000*    THE LAST ORDER) TO CLOSE OUT THE PREVIOUS ONE, NEVER FOR
063100*    THE ORDER IT IS CURRENTLY BUILDING.  IF NO ORDER IS IN
063200*    PROGRESS (THE VERY FIRST CALL, BEFORE ANY HEADER HAS
063300*    BEEN SEEN) THERE IS NOTHING TO DO.
063400*    TEST WHETHER NOT ORDER-IN-PROGRESS.
063500     IF NOT ORDER-IN-PROGRESS
063600*    SKIP AHEAD TO 0650-EXIT - NOTHING MORE TO DO HERE.
063700        GO TO 0650-EXIT.
063800*    A REJECTED ORDER (BAD CUSTOMER ID - SEE 0660 BELOW) IS
063900*    NEVER PRICED OR WRITTEN TO PRICEFILE; IT IS SIMPLY
064000*    DROPPED HERE AND THE SWITCH IS CLEARED FOR THE NEXT ONE.
064100     IF ORDER-REJECTED
064200*    INITIALIZE W-ORDER-IN-PROGRESS.
064300        MOVE "N" TO W-ORDER-IN-PROGRESS
064400*    SKIP AHEAD TO 0650-EXIT - NOTHING MORE TO DO HERE.
064500        GO TO 0650-EXIT.
064600*    INVOKE PARAGRAPH 0655-COMPUTE-DISCOUNT.
064700     PERFORM 0655-COMPUTE-DISCOUNT THRU 0655-EXIT.
064800*    DISCOUNTED SUBTOTAL, TAX AND TOTAL EACH ROUND HALF-UP TO
064900*    2 DECIMALS INDEPENDENTLY, NOT JUST THE FINAL FIGURE - A
065000*    HOUSE RULE SO THE PRICED-ORDER LINE TIES OUT PENNY FOR
065100*    PENNY WITH WHAT THE CASHIER SYSTEM SHOWS THE CUSTOMER.
065200     COMPUTE CO-DISC-SUBTOTAL ROUNDED =
065300             CO-SUBTOTAL - CO-DISCOUNT.
065400*    TAX RATE IS HARD-CODED AT 8% - THE LOCAL RATE AS OF THE
065500*    ORIGINAL 1989 WRITE-UP.  IF THE RATE EVER CHANGES, THIS
065600*    LITERAL IS THE ONLY PLACE IN THE PROGRAM THAT NEEDS IT.
065700     COMPUTE CO-TAX ROUNDED = CO-DISC-SUBTOTAL * 0.08.
065800*    DERIVE CO-TOTAL, ROUNDED TO THE NEAREST CENT.
065900     COMPUTE CO-TOTAL ROUNDED = CO-DISC-SUBTOTAL + CO-TAX.
066000*    LOOK UP THE STATUS NAME FOR THE PRICED-RECORD AND SALES-
066100*    DETAIL LINE.  W-NEXT-STATUS-CODE/NAME COME BACK SET TOO
066200*    BUT ARE NOT USED BY THIS PROGRAM - THEY ARE CARRIED ON
066300*    PL-STATUS-NAME-TABLE.CBL FOR THE FRONT-OF-HOUSE UPDATE
066400*    JOB, WHICH SHARES THAT COPYBOOK.
066500     MOVE CO-STATUS-CODE TO W-CURR-STATUS-CODE.
066600*    INVOKE PARAGRAPH 9600-GET-STATUS-NAME-AND-NEXT.
066700     PERFORM 9600-GET-STATUS-NAME-AND-NEXT THRU 9600-EXIT.
066800*    AN INVALID STATUS CODE IS REPORTED BUT DOES NOT REJECT
066900*    THE ORDER - IT STILL PRICES AND WRITES, JUST WITH A
067000*    BLANK STATUS NAME, SO THE NIGHT'S REVENUE NUMBERS ARE
067100*    NOT THROWN OFF BY AN UPSTREAM DATA PROBLEM.
067200     IF STATUS-INVALID
067300*    BUILD THE MESSAGE TEXT ONTO W-ERROR-MESSAGE FOR THE
067400        MOVE "*** INVALID ORDER STATUS CODE - ORDER "
067500           TO W-ERROR-MESSAGE
067600*    WRITE W-ERROR-MESSAGE TO THE OPERATOR'S CONSOLE LOG.
067700        DISPLAY W-ERROR-MESSAGE CO-ORD-ID.
067800*    SET THE ORDER ID FIELD ON PRICEFILE.
067900     MOVE CO-ORD-ID        TO OUT-ORD-ID.
068000*    SET THE CUSTOMER NAME FIELD ON PRICEFILE.
068100     MOVE CO-CUST-NAME     TO OUT-CUST-NAME.
068200*    SET THE STATUS NAME FIELD ON PRICEFILE.
068300     MOVE W-CURR-STATUS-NAME TO OUT-STATUS.
068400*    SET THE SUBTOTAL FIELD ON PRICEFILE.
068500     MOVE CO-SUBTOTAL      TO OUT-SUBTOTAL.
068600*    SET THE DISCOUNT FIELD ON PRICEFILE.
068700     MOVE CO-DISCOUNT      TO OUT-DISCOUNT.
068800*    SET THE TAX FIELD ON PRICEFILE.
068900     MOVE CO-TAX           TO OUT-TAX.
069000*    SET THE TOTAL FIELD ON PRICEFILE.
069100     MOVE CO-TOTAL         TO OUT-TOTAL.
069200*    PRINT PRICE-RECORD TO THE REPORT FILE.
069300     WRITE PRICE-RECORD.
069400*    ACCUMULATE 1 INTO W-ORDERS-PROCESSED.
069500     ADD 1 TO W-ORDERS-PROCESSED.
069600*    ACCUMULATE CO-TOTAL INTO W-GRAND-TOTAL.
069700     ADD CO-TOTAL TO W-GRAND-TOTAL.
069800*    PRINT-AS-WE-GO - THE DAILY SALES DETAIL LINE FOR THIS
069900*    ORDER IS WRITTEN NOW, NOT SAVED UP FOR THE END OF THE
070000*    RUN, SO A LONG RUN DOES NOT HAVE TO HOLD EVERY ORDER IN
070100*    MEMORY JUST TO PRINT THE SALES REPORT.
070200     PERFORM 0820-PRINT-SALES-DETAIL-LINE.
070300*    INITIALIZE W-ORDER-IN-PROGRESS.
070400     MOVE "N" TO W-ORDER-IN-PROGRESS.
070500
070600 0650-EXIT.
070700*    END OF THIS PARAGRAPH.
070800     EXIT.
070900*-----------------------------------------------------------*
071000 0655-COMPUTE-DISCOUNT.
071100*    THREE DISCOUNT TYPES ON THE ORDER HEADER (ORDH-DISC-
071200*    TYPE, CARRIED HERE AS CO-DISC-TYPE) -
071300*
071400*      P - PERCENTAGE.  REQUEST 2002-0133 (REV 009) CHANGED
071500*          AN OUT-OF-RANGE PERCENTAGE (BELOW 0 OR ABOVE 100)
071600*          FROM A REJECTED ORDER TO A SILENT NO-DISCOUNT -
071700*          THE FRONT-OF-HOUSE SYSTEM WAS OCCASIONALLY
071800*          SENDING A STRAY 999 AND THE KITCHEN DID NOT WANT
071900*          THOSE ORDERS BOUNCED.
072000*      F - FIXED AMOUNT.  CAPPED AT THE SUBTOTAL (REV 002)
072100*          SO THE DISCOUNTED SUBTOTAL CAN NEVER GO NEGATIVE -
072200*          A COUPON FOR MORE THAN THE CHECK JUST ZEROES IT.
072300*      N - NO DISCOUNT.  ALSO THE FALL-THROUGH FOR ANY CODE
072400*          OTHER THAN P OR F, SO A BAD DISC-TYPE BYTE NEVER
072500*          BLOWS UP THE RUN.
072600*    TEST WHETHER CO-DISC-TYPE = "P".
072700     IF CO-DISC-TYPE = "P"
072800*    TEST WHETHER CO-DISC-VALUE >= 0 AND CO-DISC-VALUE <= 100.
072900        IF CO-DISC-VALUE >= 0 AND CO-DISC-VALUE <= 100
073000*    DERIVE THE FIGURE BELOW, CONTINUED ON THE NEXT LINE.
073100           COMPUTE CO-DISCOUNT ROUNDED =
073200                   CO-SUBTOTAL * (CO-DISC-VALUE / 100)
073300*    OTHERWISE -
073400        ELSE
073500*    SET THE COMPUTED DISCOUNT AMOUNT.
073600           MOVE 0 TO CO-DISCOUNT
073700*    OTHERWISE -
073800     ELSE
073900*    TEST WHETHER CO-DISC-TYPE = "F".
074000     IF CO-DISC-TYPE = "F"
074100*    TEST WHETHER CO-DISC-VALUE > CO-SUBTOTAL.
074200        IF CO-DISC-VALUE > CO-SUBTOTAL
074300*    SET THE COMPUTED DISCOUNT AMOUNT.
074400           MOVE CO-SUBTOTAL TO CO-DISCOUNT
074500*    OTHERWISE -
074600        ELSE
074700*    SET THE COMPUTED DISCOUNT AMOUNT.
074800           MOVE CO-DISC-VALUE TO CO-DISCOUNT
074900*    OTHERWISE -
075000     ELSE
075100*    SET THE COMPUTED DISCOUNT AMOUNT.
075200        MOVE 0 TO CO-DISCOUNT.
075300
075400 0655-EXIT.
075500*    END OF THIS PARAGRAPH.
075600     EXIT.
075700*-----------------------------------------------------------*
075800 0660-START-NEW-ORDER.
075900*    CAPTURES THE HEADER FIELDS INTO THE CURRENT-ORDER WORK
076000*    AREA AND RESOLVES THE CUSTOMER NAME FOR THE REPORTS.  IF
076100*    THE CUSTOMER ID IS NOT ON FILE THE WHOLE ORDER IS
076200*    REJECTED - EVERY LINE UNDER THIS HEADER WILL BE SKIPPED
076300*    BY 0670-PROCESS-ORDER-LINE'S ORDER-REJECTED TEST, AND
076400*    0650-FINALIZE-CURRENT-ORDER WILL DROP IT WITHOUT WRITING
076500*    A PRICEFILE RECORD.
076600*    INITIALIZE W-ORDER-REJECTED.
076700     MOVE "N" TO W-ORDER-REJECTED.
076800*    SET THE ORDER ID CARRIED ON THE CURRENT-ORDER WORK AREA.
076900     MOVE ORDH-ID TO CO-ORD-ID.
077000*    SET THE ORDER'S ONE-BYTE STATUS CODE.
077100     MOVE ORDH-STATUS TO CO-STATUS-CODE.
077200*    SET THE DISCOUNT TYPE BYTE (P/F/N) OFF THE ORDER HEADER.
077300     MOVE ORDH-DISC-TYPE TO CO-DISC-TYPE.
077400*    SET THE DISCOUNT VALUE OFF THE ORDER HEADER.
077500     MOVE ORDH-DISC-VALUE TO CO-DISC-VALUE.
077600*    SET THE ORDER'S RUNNING SUBTOTAL.
077700     MOVE 0 TO CO-SUBTOTAL.
077800*    CARRY ORDH-CUST-ID FORWARD INTO W-CUST-KEY-SOUGHT.
077900     MOVE ORDH-CUST-ID TO W-CUST-KEY-SOUGHT.
078000*    INVOKE PARAGRAPH 9550-LOOKUP-CUSTOMER.
078100     PERFORM 9550-LOOKUP-CUSTOMER THRU 9550-EXIT.
078200*    TEST WHETHER CUSTOMER-FOUND.
078300     IF CUSTOMER-FOUND
078400*    SET THE RESOLVED CUSTOMER NAME FOR THE REPORTS.
078500        MOVE TC-CUST-NAME (CUST-IDX) TO CO-CUST-NAME
078600*    OTHERWISE -
078700     ELSE
078800*    BUILD THE MESSAGE TEXT ONTO W-ERROR-MESSAGE FOR THE
078900        MOVE "*** REJECTED - CUSTOMER NOT ON FILE - ORDER "
079000           TO W-ERROR-MESSAGE
079100*    WRITE W-ERROR-MESSAGE TO THE OPERATOR'S CONSOLE LOG.
079200        DISPLAY W-ERROR-MESSAGE CO-ORD-ID " CUST "
079300                ORDH-CUST-ID
079400*    INITIALIZE W-ORDER-REJECTED.
079500        MOVE "Y" TO W-ORDER-REJECTED
079600*    ACCUMULATE 1 INTO W-ORDERS-REJECTED.
079700        ADD 1 TO W-ORDERS-REJECTED.
079800*    INITIALIZE W-ORDER-IN-PROGRESS.
079900     MOVE "Y" TO W-ORDER-IN-PROGRESS.
080000
080100 0660-EXIT.
080200*    END OF THIS PARAGRAPH.
080300     EXIT.
080400*-----------------------------------------------------------*
080500 0670-PROCESS-ORDER-LINE.
080600*    PRICES ONE ORDER LINE AND ADDS IT TO THE CURRENT ORDER'S
080700*    SUBTOTAL.  THREE WAYS A LINE CAN FAIL TO PRICE - ITS
080800*    WHOLE ORDER WAS ALREADY REJECTED (HEADER'S CUSTOMER ID
080900*    NOT ON FILE), ITS MENU ID IS NOT ON FILE, OR ITS
081000*    QUANTITY IS BELOW ONE (REV 005) - AND EACH IS COUNTED
081100*    SEPARATELY FROM A REJECTED ORDER IN W-LINES-REJECTED.
081200*    UNLIKE A REJECTED ORDER, A REJECTED LINE DOES NOT STOP
081300*    THE REST OF THE ORDER FROM PRICING NORMALLY.
081400*    TEST WHETHER ORDER-REJECTED.
081500     IF ORDER-REJECTED
081600*    SKIP AHEAD TO 0670-EXIT - NOTHING MORE TO DO HERE.
081700        GO TO 0670-EXIT.
081800*    CARRY ORDL-MENU-ID FORWARD INTO W-MENU-KEY-SOUGHT.
081900     MOVE ORDL-MENU-ID TO W-MENU-KEY-SOUGHT.
082000*    INVOKE PARAGRAPH 9500-LOOKUP-MENU-ITEM.
082100     PERFORM 9500-LOOKUP-MENU-ITEM THRU 9500-EXIT.
082200*    TEST WHETHER NOT MENU-ITEM-FOUND.
082300     IF NOT MENU-ITEM-FOUND
082400*    BUILD THE MESSAGE TEXT ONTO W-ERROR-MESSAGE FOR THE
082500        MOVE "*** REJECTED - MENU ITEM NOT ON FILE - ORDER "
082600           TO W-ERROR-MESSAGE
082700*    WRITE W-ERROR-MESSAGE TO THE OPERATOR'S CONSOLE LOG.
082800        DISPLAY W-ERROR-MESSAGE CO-ORD-ID " ITEM "
082900                ORDL-MENU-ID
083000*    ACCUMULATE 1 INTO W-LINES-REJECTED.
083100        ADD 1 TO W-LINES-REJECTED
083200*    SKIP AHEAD TO 0670-EXIT - NOTHING MORE TO DO HERE.
083300        GO TO 0670-EXIT.
083400*    TEST WHETHER ORDL-QTY < 1.
083500     IF ORDL-QTY < 1
083600*    BUILD THE MESSAGE TEXT ONTO W-ERROR-MESSAGE FOR THE
083700        MOVE "*** REJECTED - QUANTITY BELOW ONE - ORDER "
083800           TO W-ERROR-MESSAGE
083900*    WRITE W-ERROR-MESSAGE TO THE OPERATOR'S CONSOLE LOG.
084000        DISPLAY W-ERROR-MESSAGE CO-ORD-ID " ITEM "
084100                ORDL-MENU-ID
084200*    ACCUMULATE 1 INTO W-LINES-REJECTED.
084300        ADD 1 TO W-LINES-REJECTED
084400*    SKIP AHEAD TO 0670-EXIT - NOTHING MORE TO DO HERE.
084500        GO TO 0670-EXIT.
084600*    CUSTOMIZATION SURCHARGE IS PER UNIT, ADDED TO THE MENU
084700*    ITEM'S OWN PRICE BEFORE EXTENDING BY QUANTITY.  TYPE 'N'
084800*    (NO CUSTOMIZATION) CARRIES NO SURCHARGE EVEN IF
084900*    ORDL-CUSTOM-PRICE HAPPENS TO BE NON-ZERO ON THE INCOMING
085000*    RECORD - THE FRONT-OF-HOUSE SCREEN IS SUPPOSED TO ZERO
085100*    IT, BUT THIS PROGRAM DOES NOT TRUST THAT AND ZEROES IT
085200*    AGAIN HERE.
085300     IF ORDL-CUSTOM-TYPE = "N"
085400*    INITIALIZE W-LINE-SURCHARGE.
085500        MOVE 0 TO W-LINE-SURCHARGE
085600*    OTHERWISE -
085700     ELSE
085800*    CARRY ORDL-CUSTOM-PRICE FORWARD INTO W-LINE-SURCHARGE.
085900        MOVE ORDL-CUSTOM-PRICE TO W-LINE-SURCHARGE.
086000*    DERIVE THE FIGURE BELOW, CONTINUED ON THE NEXT LINE.
086100     COMPUTE W-LINE-UNIT-PRICE ROUNDED =
086200             TM-MENU-PRICE (MENU-IDX) + W-LINE-SURCHARGE.
086300*    DERIVE THE FIGURE BELOW, CONTINUED ON THE NEXT LINE.
086400     COMPUTE W-LINE-EXTENSION ROUNDED =
086500             W-LINE-UNIT-PRICE * ORDL-QTY.
086600*    ACCUMULATE W-LINE-EXTENSION INTO CO-SUBTOTAL.
086700     ADD W-LINE-EXTENSION TO CO-SUBTOTAL.
086800*    QUANTITY SOLD IS ACCUMULATED ON THE MENU-TABLE ENTRY
086900*    ITSELF, NOT IN A SEPARATE WORK AREA - THAT IS WHAT
087000*    0860-RANK-ONE-ITEM RANKS ON FOR THE POPULAR-ITEMS
087100*    REPORT BELOW.
087200     ADD ORDL-QTY TO TM-QTY-SOLD (MENU-IDX).
087300*    CATEGORY REVENUE IS THE RAW LINE EXTENSION, BEFORE THE
087400*    ORDER-LEVEL DISCOUNT AND TAX ARE EVER APPLIED - A
087500*    DESIGN DECISION MADE WHEN THE REPORT WAS FIRST ADDED
087600*    (REV 004) SO ONE ORDER'S DISCOUNT DOES NOT DISTORT THE
087700*    REPORTED MIX OF WHAT IS ACTUALLY BEING SOLD.
087800     PERFORM 9650-ACCUMULATE-CATEGORY-REVENUE THRU 9650-EXIT.
087900
088000 0670-EXIT.
088100*    END OF THIS PARAGRAPH.
088200     EXIT.
088300*-----------------------------------------------------------*
088400 0800-PRODUCE-DAILY-SALES-REPORT.
088500*    FOOTER ONLY - THE HEADING WAS PRINTED BACK AT 0400-OPEN-
088600*    ORDER-FILES AND EVERY DETAIL LINE WAS ALREADY WRITTEN AS
088700*    EACH ORDER WAS FINALIZED (SEE 0650 ABOVE).  THREE LINES,
088800*    NO PAGE-FULL CHECK NEEDED - THE FOOTER ALWAYS FITS ON
088900*    WHATEVER PAGE THE LAST DETAIL LINE LANDED ON.
089000*    INITIALIZE RPT-SALES-FOOTER.
089100     MOVE SPACES TO RPT-SALES-FOOTER.
089200*    INITIALIZE D-SALES-FOOTER-TEXT.
089300     MOVE "ORDERS PROCESSED.....: " TO D-SALES-FOOTER-TEXT.
089400*    CARRY W-ORDERS-PROCESSED FORWARD INTO D-SALES-FOOTER-AMOUNT.
089500     MOVE W-ORDERS-PROCESSED TO D-SALES-FOOTER-AMOUNT.
089600*    PRINT RPT-SALES-FOOTER TO THE REPORT FILE.
089700     WRITE RPT-RECORD FROM RPT-SALES-FOOTER
089800         AFTER ADVANCING 2 LINES.
089900*    INITIALIZE RPT-SALES-FOOTER.
090000     MOVE SPACES TO RPT-SALES-FOOTER.
090100*    INITIALIZE D-SALES-FOOTER-TEXT.
090200     MOVE "ORDERS REJECTED......: " TO D-SALES-FOOTER-TEXT.
090300*    CARRY W-ORDERS-REJECTED FORWARD INTO D-SALES-FOOTER-AMOUNT.
090400     MOVE W-ORDERS-REJECTED TO D-SALES-FOOTER-AMOUNT.
090500*    PRINT RPT-SALES-FOOTER TO THE REPORT FILE.
090600     WRITE RPT-RECORD FROM RPT-SALES-FOOTER
090700         AFTER ADVANCING 1 LINES.
090800*    GRAND TOTAL IS THE SUM OF ORDER TOTALS AFTER DISCOUNT
090900*    AND TAX (CO-TOTAL, ACCUMULATED AT 0650 ABOVE) - NOT THE
091000*    SAME FIGURE AS THE CATEGORY REPORT'S GRAND TOTAL, WHICH
091100*    IS PRE-DISCOUNT/TAX LINE REVENUE.  THE TWO WILL NOT TIE
091200*    OUT AND THAT IS EXPECTED.
091300     MOVE SPACES TO RPT-SALES-FOOTER.
091400*    INITIALIZE D-SALES-FOOTER-TEXT.
091500     MOVE "GRAND TOTAL REVENUE..: " TO D-SALES-FOOTER-TEXT.
091600*    CARRY W-GRAND-TOTAL FORWARD INTO D-SALES-FOOTER-AMOUNT.
091700     MOVE W-GRAND-TOTAL TO D-SALES-FOOTER-AMOUNT.
091800*    PRINT RPT-SALES-FOOTER TO THE REPORT FILE.
091900     WRITE RPT-RECORD FROM RPT-SALES-FOOTER
092000         AFTER ADVANCING 1 LINES.
092100*    ACCUMULATE 4 INTO W-PRINTED-LINES.
092200     ADD 4 TO W-PRINTED-LINES.
092300
092400 0800-EXIT.
092500*    END OF THIS PARAGRAPH.
092600     EXIT.
092700*-----------------------------------------------------------*
092800 0810-PRINT-SALES-HEADINGS.
092900*    SHARED TITLE BLOCK (9700) PLUS THIS REPORT'S OWN COLUMN
093000*    HEADING LINE.  CALLED BOTH AT THE START OF THE RUN (FROM
093100*    0400) AND AGAIN BY 0820 BELOW WHENEVER THE DETAIL PAGE
093200*    FILLS UP (REV 006 FIXED A BUG WHERE THIS WAS SKIPPED ON
093300*    THE FIRST PAGE OF A DIFFERENT REPORT, NOT THIS ONE, BUT
093400*    THE FIX TOUCHED THE SAME PAGE-FULL LOGIC EVERY REPORT
093500*    USES).
093600*    INITIALIZE RPT-REPORT-NAME.
093700     MOVE "DAILY SALES REPORT" TO RPT-REPORT-NAME.
093800*    INVOKE PARAGRAPH 9700-PRINT-COMMON-HEADINGS.
093900     PERFORM 9700-PRINT-COMMON-HEADINGS THRU 9700-EXIT.
094000*    PRINT RPT-SALES-HDG1 TO THE REPORT FILE.
094100     WRITE RPT-RECORD FROM RPT-SALES-HDG1
094200         AFTER ADVANCING 2 LINES.
094300*    ACCUMULATE 2 INTO W-PRINTED-LINES.
094400     ADD 2 TO W-PRINTED-LINES.
094500
094600 0810-EXIT.
094700*    END OF THIS PARAGRAPH.
094800     EXIT.
094900*-----------------------------------------------------------*
095000 0820-PRINT-SALES-DETAIL-LINE.
095100*    PAGE-FULL IS THE 88-LEVEL ON W-PRINTED-LINES (VALUE 55
095200*    THRU 9999) - 55 DETAIL/HEADING LINES TO A PAGE ON THE
095300*    SHOP'S STANDARD GREENBAR STOCK.
095400*    TEST WHETHER PAGE-FULL.
095500     IF PAGE-FULL
095600*    INVOKE PARAGRAPH 0810-PRINT-SALES-HEADINGS.
095700        PERFORM 0810-PRINT-SALES-HEADINGS.
095800*    INITIALIZE RPT-SALES-DETAIL.
095900     MOVE SPACES TO RPT-SALES-DETAIL.
096000*    SET THE ORDER-ID COLUMN OF THE SALES DETAIL LINE.
096100     MOVE CO-ORD-ID          TO D-SALES-ORD-ID.
096200*    SET THE CUSTOMER-NAME COLUMN OF THE SALES DETAIL LINE.
096300     MOVE CO-CUST-NAME       TO D-SALES-CUST-NAME.
096400*    SET THE STATUS COLUMN OF THE SALES DETAIL LINE.
096500     MOVE W-CURR-STATUS-NAME TO D-SALES-STATUS.
096600*    SET THE SUBTOTAL COLUMN OF THE SALES DETAIL LINE.
096700     MOVE CO-SUBTOTAL        TO D-SALES-SUBTOTAL.
096800*    SET THE DISCOUNT COLUMN OF THE SALES DETAIL LINE.
096900     MOVE CO-DISCOUNT        TO D-SALES-DISCOUNT.
097000*    SET THE TAX COLUMN OF THE SALES DETAIL LINE.
097100     MOVE CO-TAX             TO D-SALES-TAX.
097200*    SET THE TOTAL COLUMN OF THE SALES DETAIL LINE.
097300     MOVE CO-TOTAL           TO D-SALES-TOTAL.
097400*    PRINT RPT-SALES-DETAIL TO THE REPORT FILE.
097500     WRITE RPT-RECORD FROM RPT-SALES-DETAIL
097600         AFTER ADVANCING 1 LINES.
097700*    ACCUMULATE 1 INTO W-PRINTED-LINES.
097800     ADD 1 TO W-PRINTED-LINES.
097900*-----------------------------------------------------------*
098000 0850-PRODUCE-POPULAR-ITEMS-REPORT.
098100*    RANKS MENU-TABLE BY TM-QTY-SOLD, HIGHEST FIRST, TOP 5
098200*    ONLY.  PRINTED AS ITS OWN PAGE (W-PRINTED-LINES FORCED
098300*    TO 99 SO THE NEXT PAGE-FULL TEST IN 9700 STARTS A FRESH
098400*    PAGE INSTEAD OF RUNNING ON UNDER THE SALES REPORT).
098500*    INITIALIZE RPT-REPORT-NAME.
098600     MOVE "MOST POPULAR ITEMS" TO RPT-REPORT-NAME.
098700*    INITIALIZE W-PRINTED-LINES.
098800     MOVE 99 TO W-PRINTED-LINES.
098900*    INVOKE PARAGRAPH 9700-PRINT-COMMON-HEADINGS.
099000     PERFORM 9700-PRINT-COMMON-HEADINGS THRU 9700-EXIT.
099100*    PRINT RPT-POPULAR-HDG1 TO THE REPORT FILE.
099200     WRITE RPT-RECORD FROM RPT-POPULAR-HDG1
099300         AFTER ADVANCING 2 LINES.
099400*    ACCUMULATE 2 INTO W-PRINTED-LINES.
099500     ADD 2 TO W-PRINTED-LINES.
099600*    W-RANKED-FLAGS TRACKS WHICH MENU-TABLE ENTRIES HAVE
099700*    ALREADY BEEN PRINTED THIS REPORT SO 0865-SCAN-ONE-
099800*    CANDIDATE DOES NOT PICK THE SAME ITEM TWICE.
099900     MOVE SPACES TO W-RANKED-FLAGS.
100000*    INITIALIZE W-RANK-COUNT.
100100     MOVE 0 TO W-RANK-COUNT.
100200*    INITIALIZE W-RANK-PASS.
100300     MOVE 1 TO W-RANK-PASS.
100400*    ONE PASS PER RANK POSITION, TOP 5 OR FEWER IF THE MENU
100500*    HAS UNDER 5 ITEMS ON FILE THIS RUN.
100600     PERFORM 0860-RANK-ONE-ITEM THRU 0860-EXIT
100700         UNTIL W-RANK-PASS > 5
100800            OR W-RANK-PASS > WS-MENU-COUNT.
100900
101000 0850-EXIT.
101100*    END OF THIS PARAGRAPH.
101200     EXIT.
101300*-----------------------------------------------------------*
101400 0860-RANK-ONE-ITEM.
101500*    SELECTION-SORT-BY-SCAN - FINDS THE HIGHEST TM-QTY-SOLD
101600*    AMONG MENU-TABLE ENTRIES NOT YET RANKED.  REQUEST 2006-
101700*    0891 (REV 010) - ITEM NAME BREAKS A TIE IN QTY SOLD,
101800*    ASCENDING; BEFORE THAT FIX TIES WERE BROKEN BY WHICHEVER
101900*    MENU-ID HAPPENED TO SORT LOWER, WHICH THE KITCHEN
102000*    MANAGER FOUND CONFUSING ON THE PRINTED REPORT.
102100*    -1 IS LOW ENOUGH THAT THE FIRST NOT-YET-RANKED ENTRY
102200*    SCANNED ALWAYS BEATS IT, EVEN AN ITEM WITH ZERO SOLD -
102300*    THIS AVOIDS A SPECIAL CASE FOR "FIRST CANDIDATE SEEN".
102400     MOVE 0 TO W-RANK-BEST-IDX.
102500*    CARRY -1 FORWARD INTO W-RANK-BEST-QTY.
102600     MOVE -1 TO W-RANK-BEST-QTY.
102700*    INITIALIZE W-RANK-SCAN-IDX.
102800     MOVE 1 TO W-RANK-SCAN-IDX.
102900*    INVOKE PARAGRAPH 0865-SCAN-ONE-CANDIDATE.
103000     PERFORM 0865-SCAN-ONE-CANDIDATE THRU 0865-EXIT
103100         UNTIL W-RANK-SCAN-IDX > WS-MENU-COUNT.
103200*    W-RANK-BEST-QTY > 0 GUARDS AGAINST PRINTING AN ITEM THAT
103300*    NEVER SOLD A SINGLE UNIT JUST TO PAD OUT TO 5 LINES ON A
103400*    SLOW NIGHT OR A SMALL MENU.
103500     IF W-RANK-BEST-IDX NOT = 0 AND W-RANK-BEST-QTY > 0
103600*    INITIALIZE W-RANKED (W-RANK-BEST-IDX).
103700        MOVE "Y" TO W-RANKED (W-RANK-BEST-IDX)
103800*    ACCUMULATE 1 INTO W-RANK-COUNT.
103900        ADD 1 TO W-RANK-COUNT
104000*    INITIALIZE RPT-POPULAR-DETAIL.
104100        MOVE SPACES TO RPT-POPULAR-DETAIL
104200*    SET THE RANK-POSITION COLUMN ON THE POPULAR-ITEMS LINE.
104300        MOVE W-RANK-COUNT TO D-POP-RANK
104400*    SET THE MENU-ITEM-NAME COLUMN ON THE POPULAR-ITEMS LINE.
104500        MOVE TM-MENU-NAME (W-RANK-BEST-IDX) TO D-POP-NAME
104600*    SET THE QUANTITY-SOLD COLUMN ON THE POPULAR-ITEMS LINE.
104700        MOVE TM-QTY-SOLD (W-RANK-BEST-IDX) TO D-POP-QTY
104800*    PRINT RPT-POPULAR-DETAIL TO THE REPORT FILE.
104900        WRITE RPT-RECORD FROM RPT-POPULAR-DETAIL
105000            AFTER ADVANCING 1 LINES
105100*    ACCUMULATE 1 INTO W-PRINTED-LINES.
105200        ADD 1 TO W-PRINTED-LINES.
105300*    ACCUMULATE 1 INTO W-RANK-PASS.
105400     ADD 1 TO W-RANK-PASS.
105500
105600 0860-EXIT.
105700*    END OF THIS PARAGRAPH.
105800     EXIT.
105900*-----------------------------------------------------------*
106000 0865-SCAN-ONE-CANDIDATE.
106100*    ONE ENTRY OF THE INNER SCAN - SKIPS ANYTHING ALREADY
106200*    RANKED IN AN EARLIER PASS, OTHERWISE COMPARES AGAINST
106300*    THE BEST CANDIDATE FOUND SO FAR THIS PASS.  THE NAME-
106400*    ASCENDING TIE-BREAK (REV 010) ONLY FIRES WHEN QTY SOLD
106500*    IS EXACTLY EQUAL TO THE CURRENT BEST.
106600*    TEST WHETHER W-RANKED (W-RANK-SCAN-IDX) NOT = "Y".
106700     IF W-RANKED (W-RANK-SCAN-IDX) NOT = "Y"
106800*    TEST WHETHER TM-QTY-SOLD (W-RANK-SCAN-IDX) > W-RANK-BEST-QTY.
106900        IF TM-QTY-SOLD (W-RANK-SCAN-IDX) > W-RANK-BEST-QTY
107000*    CARRY W-RANK-SCAN-IDX FORWARD INTO W-RANK-BEST-IDX.
107100           MOVE W-RANK-SCAN-IDX TO W-RANK-BEST-IDX
107200*    CARRY TM-QTY-SOLD (W-RANK-SCAN-IDX) FORWARD INTO W-RANK-BEST-QTY.
107300           MOVE TM-QTY-SOLD (W-RANK-SCAN-IDX) TO W-RANK-BEST-QTY
107400*    OTHERWISE -
107500        ELSE
107600*    TEST WHETHER TM-QTY-SOLD (W-RANK-SCAN-IDX) = W-RANK-BEST-QTY.
107700        IF TM-QTY-SOLD (W-RANK-SCAN-IDX) = W-RANK-BEST-QTY
107800*    TEST WHETHER TM-MENU-NAME (W-RANK-SCAN-IDX) <.
107900           IF TM-MENU-NAME (W-RANK-SCAN-IDX) <
108000              TM-MENU-NAME (W-RANK-BEST-IDX)
108100*    CARRY W-RANK-SCAN-IDX FORWARD INTO W-RANK-BEST-IDX.
108200              MOVE W-RANK-SCAN-IDX TO W-RANK-BEST-IDX.
108300*    ACCUMULATE 1 INTO W-RANK-SCAN-IDX.
108400     ADD 1 TO W-RANK-SCAN-IDX.
108500
108600 0865-EXIT.
108700*    END OF THIS PARAGRAPH.
108800     EXIT.
108900*-----------------------------------------------------------*
109000 0880-PRODUCE-CATEGORY-REVENUE-REPORT.
109100*    PRINTS THE FOUR CATEGORY ACCUMULATORS BUILT UP AT 9650-
109200*    ACCUMULATE-CATEGORY-REVENUE (CALLED FROM 0670 ABOVE AS
109300*    EACH ORDER LINE IS PRICED) PLUS A GRAND TOTAL OF ALL
109400*    FOUR.  SAME FRESH-PAGE TREATMENT AS THE POPULAR-ITEMS
109500*    REPORT ABOVE.
109600*    INITIALIZE RPT-REPORT-NAME.
109700     MOVE "REVENUE BY CATEGORY" TO RPT-REPORT-NAME.
109800*    INITIALIZE W-PRINTED-LINES.
109900     MOVE 99 TO W-PRINTED-LINES.
110000*    INVOKE PARAGRAPH 9700-PRINT-COMMON-HEADINGS.
110100     PERFORM 9700-PRINT-COMMON-HEADINGS THRU 9700-EXIT.
110200*    PRINT RPT-CATEGORY-HDG1 TO THE REPORT FILE.
110300     WRITE RPT-RECORD FROM RPT-CATEGORY-HDG1
110400         AFTER ADVANCING 2 LINES.
110500*    ACCUMULATE 2 INTO W-PRINTED-LINES.
110600     ADD 2 TO W-PRINTED-LINES.
110700*    FOUR CATEGORIES, FIXED AND KNOWN AT COMPILE TIME (MAIN
110800*    DISH/APPETIZER/BEVERAGE/DESSERT - SEE CATEGORY-NAME-
110900*    TABLE ABOVE), SO A SIMPLE 1-THRU-4 LOOP IS ENOUGH; NO
111000*    NEED FOR A VARIABLE-LENGTH TABLE OR A SORT.
111100     MOVE 0 TO W-CATEGORY-GRAND-TOTAL.
111200*    INITIALIZE W-CATEGORY-IDX.
111300     MOVE 1 TO W-CATEGORY-IDX.
111400*    INVOKE PARAGRAPH 0885-PRINT-ONE-CATEGORY.
111500     PERFORM 0885-PRINT-ONE-CATEGORY THRU 0885-EXIT
111600         UNTIL W-CATEGORY-IDX > 4.
111700*    SET THE GRAND-TOTAL FIGURE ON THE CATEGORY FOOTER LINE.
111800     MOVE W-CATEGORY-GRAND-TOTAL TO D-CAT-FOOTER-AMOUNT.
111900*    PRINT RPT-CATEGORY-FOOTER TO THE REPORT FILE.
112000     WRITE RPT-RECORD FROM RPT-CATEGORY-FOOTER
112100         AFTER ADVANCING 2 LINES.
112200*    ACCUMULATE 2 INTO W-PRINTED-LINES.
112300     ADD 2 TO W-PRINTED-LINES.
112400
112500 0880-EXIT.
112600*    END OF THIS PARAGRAPH.
112700     EXIT.
112800*-----------------------------------------------------------*
112900 0885-PRINT-ONE-CATEGORY.
113000*    CT-NAME/CT-AMOUNT ARE THE REDEFINED-AS-A-TABLE VIEWS OF
113100*    CATEGORY-NAME-TABLE AND CATEGORY-TOTALS-NAMED - SEE THE
113200*    WORKING-STORAGE NOTES ABOVE FOR WHY THOSE ARE CARRIED AS
113300*    NAMED FIELDS REDEFINED BY A TABLE RATHER THAN AS A TABLE
113400*    TO BEGIN WITH.
113500*    INITIALIZE RPT-CATEGORY-DETAIL.
113600     MOVE SPACES TO RPT-CATEGORY-DETAIL.
113700*    SET THE CATEGORY-NAME COLUMN ON THE CATEGORY DETAIL LINE.
113800     MOVE CT-NAME (W-CATEGORY-IDX) TO D-CAT-NAME.
113900*    SET THE CATEGORY-REVENUE COLUMN ON THE CATEGORY DETAIL LINE.
114000     MOVE CT-AMOUNT (W-CATEGORY-IDX) TO D-CAT-AMOUNT.
114100*    PRINT RPT-CATEGORY-DETAIL TO THE REPORT FILE.
114200     WRITE RPT-RECORD FROM RPT-CATEGORY-DETAIL
114300         AFTER ADVANCING 1 LINES.
114400*    ACCUMULATE 1 INTO W-PRINTED-LINES.
114500     ADD 1 TO W-PRINTED-LINES.
114600*    ACCUMULATE CT-AMOUNT (W-CATEGORY-IDX) INTO W-CATEGORY-GRAND-TOTAL.
114700     ADD CT-AMOUNT (W-CATEGORY-IDX) TO W-CATEGORY-GRAND-TOTAL.
114800*    ACCUMULATE 1 INTO W-CATEGORY-IDX.
114900     ADD 1 TO W-CATEGORY-IDX.
115000
115100 0885-EXIT.
115200*    END OF THIS PARAGRAPH.
115300     EXIT.
115400*-----------------------------------------------------------*
115500 0900-CLOSE-ALL-FILES.
115600*    MENU-FILE AND CUST-FILE WERE ALREADY CLOSED BY 0200 AND
115700*    0300 RIGHT AFTER THEY WERE LOADED - ONLY THE THREE FILES
115800*    STILL OPEN AT END OF RUN ARE CLOSED HERE.
115900*    CLOSE ORDER-FILE AT END OF RUN.
116000     CLOSE ORDER-FILE.
116100*    CLOSE PRICE-FILE AT END OF RUN.
116200     CLOSE PRICE-FILE.
116300*    CLOSE RPT-FILE AT END OF RUN.
116400     CLOSE RPT-FILE.
116500*-----------------------------------------------------------*
116600 9650-ACCUMULATE-CATEGORY-REVENUE.
116700*    CALLED ONCE PER PRICED ORDER LINE FROM 0670 ABOVE.  THE
116800*    FOUR CATEGORY NAMES ARE THE ONLY ONES THE MENU MASTER IS
116900*    SUPPOSED TO CARRY (SEE MENU-CATEGORY IN FDMENU.CBL) - AN
117000*    UNRECOGNIZED CATEGORY MEANS A BAD MENU MASTER RECORD,
117100*    NOT A BAD ORDER, SO IT IS LOGGED BUT DOES NOT REJECT
117200*    ANYTHING ALREADY PRICED.
117300*    TEST WHETHER TM-MENU-CATEGORY (MENU-IDX) = "MAIN DISH".
117400     IF TM-MENU-CATEGORY (MENU-IDX) = "MAIN DISH"
117500*    ACCUMULATE W-LINE-EXTENSION INTO CT-MAIN-DISH.
117600        ADD W-LINE-EXTENSION TO CT-MAIN-DISH
117700*    OTHERWISE -
117800     ELSE
117900*    TEST WHETHER TM-MENU-CATEGORY (MENU-IDX) = "APPETIZER".
118000     IF TM-MENU-CATEGORY (MENU-IDX) = "APPETIZER"
118100*    ACCUMULATE W-LINE-EXTENSION INTO CT-APPETIZER.
118200        ADD W-LINE-EXTENSION TO CT-APPETIZER
118300*    OTHERWISE -
118400     ELSE
118500*    TEST WHETHER TM-MENU-CATEGORY (MENU-IDX) = "BEVERAGE".
118600     IF TM-MENU-CATEGORY (MENU-IDX) = "BEVERAGE"
118700*    ACCUMULATE W-LINE-EXTENSION INTO CT-BEVERAGE.
118800        ADD W-LINE-EXTENSION TO CT-BEVERAGE
118900*    OTHERWISE -
119000     ELSE
119100*    TEST WHETHER TM-MENU-CATEGORY (MENU-IDX) = "DESSERT".
119200     IF TM-MENU-CATEGORY (MENU-IDX) = "DESSERT"
119300*    ACCUMULATE W-LINE-EXTENSION INTO CT-DESSERT.
119400        ADD W-LINE-EXTENSION TO CT-DESSERT
119500*    OTHERWISE -
119600     ELSE
119700*    BUILD THE MESSAGE TEXT ONTO W-ERROR-MESSAGE FOR THE
119800        MOVE "*** UNKNOWN MENU CATEGORY - REVENUE NOT"
119900           TO W-ERROR-MESSAGE
120000*    WRITE W-ERROR-MESSAGE TO THE OPERATOR'S CONSOLE LOG.
120100        DISPLAY W-ERROR-MESSAGE " ACCUMULATED FOR ITEM "
120200                TM-MENU-ID (MENU-IDX).
120300
120400 9650-EXIT.
120500*    END OF THIS PARAGRAPH.
120600     EXIT.
120700*-----------------------------------------------------------*
120800 9700-PRINT-COMMON-HEADINGS.
120900*    TITLE BLOCK SHARED BY ALL THREE REPORTS - COMPANY NAME
121000*    AND PAGE NUMBER, REPORT NAME (SET BY THE CALLER BEFORE
121100*    PERFORMING THIS PARAGRAPH), AND THE RUN DATE.  TOP-OF-
121200*    FORM IS THE SPECIAL-NAMES MNEMONIC FOR CHANNEL 1 (SEE
121300*    ENVIRONMENT DIVISION ABOVE) SO EACH REPORT STARTS ON A
121400*    FRESH PAGE OF THE GREENBAR STOCK.
121500*    ACCUMULATE 1 INTO W-PAGE-NUMBER.
121600     ADD 1 TO W-PAGE-NUMBER.
121700*    CARRY W-PAGE-NUMBER FORWARD INTO RPT-PAGE-NO.
121800     MOVE W-PAGE-NUMBER TO RPT-PAGE-NO.
121900*    PRINT RPT-TITLE-1 TO THE REPORT FILE.
122000     WRITE RPT-RECORD FROM RPT-TITLE-1
122100         AFTER ADVANCING TOP-OF-FORM.
122200*    PRINT RPT-TITLE-2 TO THE REPORT FILE.
122300     WRITE RPT-RECORD FROM RPT-TITLE-2
122400         AFTER ADVANCING 1 LINES.
122500*    PRINT RPT-TITLE-3 TO THE REPORT FILE.
122600     WRITE RPT-RECORD FROM RPT-TITLE-3
122700         AFTER ADVANCING 1 LINES.
122800*    INITIALIZE W-PRINTED-LINES.
122900     MOVE 3 TO W-PRINTED-LINES.
123000
123100 9700-EXIT.
123200*    END OF THIS PARAGRAPH.
123300     EXIT.
123400*-----------------------------------------------------------*
123500*  THE THREE LOOKUP/DECODE PARAGRAPHS BELOW ARE KEPT AS
123600*  SEPARATE COPY MEMBERS RATHER THAN INLINE IN THIS DIVISION
123700*  BECAUSE THE SAME SEARCH ALL LOGIC AND STATUS TABLE ARE
123800*  ALSO COPIED INTO THE FRONT-OF-HOUSE EXTRACT/UPDATE JOBS -
123900*  ONE COPYBOOK TO MAINTAIN INSTEAD OF THE SAME PARAGRAPH
124000*  PASTED INTO SEVERAL PROGRAMS.
124100     COPY "PL-LOOKUP-MENU-ITEM.CBL".
124200*    PULL IN PL-LOOKUP-CUSTOMER.CBL AT COMPILE TIME.
124300     COPY "PL-LOOKUP-CUSTOMER.CBL".
124400*    PULL IN PL-STATUS-NAME-TABLE.CBL AT COMPILE TIME.
124500     COPY "PL-STATUS-NAME-TABLE.CBL".
124600*-----------------------------------------------------------*
