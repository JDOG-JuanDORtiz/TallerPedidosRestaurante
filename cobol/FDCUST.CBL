000100*-----------------------------------------------------------*
000200*  FDCUST.CBL
000300*  FD AND RECORD LAYOUT - CUSTOMER MASTER (CUSTFILE)
000400*  COPIED INTO FILE SECTION OF order-valuation-batch.cob
000500*-----------------------------------------------------------*
000600*  ONE RECORD PER CUSTOMER.  MASTER IS MAINTAINED IN
000700*  ASCENDING CUST-ID SEQUENCE - THIS PROGRAM DEPENDS ON THAT
000800*  ORDER FOR ITS BINARY SEARCH TABLE (SEE
000900*  PL-LOOKUP-CUSTOMER.CBL).
001000*-----------------------------------------------------------*
001100*  REV  DATE      BY    DESCRIPTION
001200*  ---  --------  ----  ------------------------------------
001300*  000  07/12/89  LFO   ORIGINAL MEMBER.
001400*  001  03/22/99  TAS   Y2K REVIEW - NO DATE FIELDS, NO
001500*                       CHANGE REQUIRED.
001600*-----------------------------------------------------------*
001700 FD  CUST-FILE
001800     LABEL RECORDS ARE STANDARD
001900     RECORD CONTAINS 90 CHARACTERS.
002000
002100 01  CUST-RECORD.
002200*                                 UNIQUE CUSTOMER IDENTIFIER
002300     05  CUST-ID                 PIC X(08).
002400*                                 CUSTOMER NAME
002500     05  CUST-NAME               PIC X(30).
002600*                                 CUSTOMER ADDRESS
002700     05  CUST-ADDRESS            PIC X(40).
002800*                                 CUSTOMER PHONE NUMBER
002900     05  CUST-PHONE              PIC X(12).
003000*                                 RECORD IS 90 BYTES WITH NO
003100*                                 SPARE BYTE FOR FILLER - THE
003200*                                 ABOVE FIELDS ACCOUNT FOR THE
003300*                                 ENTIRE RECORD LENGTH.
