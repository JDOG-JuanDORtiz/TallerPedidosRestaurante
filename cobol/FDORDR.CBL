000100*-----------------------------------------------------------*
000200*  FDORDR.CBL
000300*  FD AND RECORD LAYOUTS - ORDER FILE (ORDERFILE)
000400*  COPIED INTO FILE SECTION OF order-valuation-batch.cob
000500*-----------------------------------------------------------*
000600*  ORDERFILE CARRIES TWO KINDS OF RECORD, BOTH 60 BYTES -
000700*  AN ORDER HEADER (ORDH-REC-TYPE = 'H') FOLLOWED BY ONE OR
000800*  MORE ORDER LINES (ORDL-REC-TYPE = 'L') FOR THAT ORDER.
000900*  THE FILE IS IN ORD-ID SEQUENCE, EACH HEADER IMMEDIATELY
001000*  FOLLOWED BY ITS OWN LINES.  THE TWO 01-LEVELS BELOW SHARE
001100*  THE SAME FD RECORD AREA (STANDARD MULTIPLE-RECORD-TYPE FD)
001200*  SO THE FIRST BYTE READ TELLS THE CALLER WHICH VIEW APPLIES.
001300*-----------------------------------------------------------*
001400*  REV  DATE      BY    DESCRIPTION
001500*  ---  --------  ----  ------------------------------------
001600*  000  07/18/89  LFO   ORIGINAL MEMBER.
001700*  001  03/22/99  TAS   Y2K REVIEW - ORDH-DATE IS ALREADY AN
001800*                       8-BYTE YYYYMMDD FIELD, NO CHANGE
001900*                       REQUIRED.
002000*-----------------------------------------------------------*
002100 FD  ORDER-FILE
002200     LABEL RECORDS ARE STANDARD
002300     RECORD CONTAINS 60 CHARACTERS.
002400
002500 01  ORDH-RECORD.
002600*                                 RECORD TYPE - 'H'
002700     05  ORDH-REC-TYPE           PIC X(01).
002800*                                 ORDER IDENTIFIER
002900     05  ORDH-ID                 PIC X(08).
003000*                                 CUSTOMER ID - MUST EXIST
003100*                                 ON CUST-TABLE
003200     05  ORDH-CUST-ID            PIC X(08).
003300*                                 ORDER DATE, YYYYMMDD
003400     05  ORDH-DATE               PIC 9(08).
003500*                                 R-RECEIVED  P-PREPARING
003600*                                 Y-READY     D-DELIVERED
003700     05  ORDH-STATUS             PIC X(01).
003800*                                 P-PERCENTAGE  F-FIXED
003900*                                 N-NONE
004000     05  ORDH-DISC-TYPE          PIC X(01).
004100*                                 DISCOUNT PERCENT OR AMOUNT
004200     05  ORDH-DISC-VALUE         PIC S9(5)V99.
004300     05  FILLER                  PIC X(26).
004400
004500 01  ORDL-RECORD.
004600*                                 RECORD TYPE - 'L'
004700     05  ORDL-REC-TYPE           PIC X(01).
004800*                                 ORDER IDENTIFIER (SAME AS
004900*                                 ITS HEADER)
005000     05  ORDL-ID                 PIC X(08).
005100*                                 MENU ITEM ID - MUST EXIST
005200*                                 ON MENU-TABLE
005300     05  ORDL-MENU-ID            PIC X(08).
005400*                                 QUANTITY ORDERED
005500     05  ORDL-QTY                PIC 9(03).
005600*                                 T-TOPPING  S-SIDE  N-NONE
005700     05  ORDL-CUSTOM-TYPE        PIC X(01).
005800*                                 CUSTOMIZATION NAME
005900     05  ORDL-CUSTOM-NAME        PIC X(20).
006000*                                 CUSTOMIZATION SURCHARGE,
006100*                                 PER UNIT
006200     05  ORDL-CUSTOM-PRICE       PIC S9(5)V99.
006300     05  FILLER                  PIC X(12).
