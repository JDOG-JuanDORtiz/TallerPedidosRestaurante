000100*-----------------------------------------------------------*
000200*  PL-LOOKUP-CUSTOMER.CBL
000300*  SHARED PARAGRAPH - BINARY SEARCH OF THE IN-MEMORY
000400*  CUSTOMER TABLE.  COPIED INTO THE PROCEDURE DIVISION OF
000500*  order-valuation-batch.cob.
000600*-----------------------------------------------------------*
000700*  CALLER SETS W-CUST-KEY-SOUGHT AND PERFORMS 9550-LOOKUP-
000800*  CUSTOMER THRU 9550-EXIT.  ON RETURN, CUSTOMER-FOUND TELLS
000900*  WHETHER THE CUSTOMER WAS ON THE TABLE, AND CUST-IDX
001000*  POINTS AT THE MATCHING TC-CUST- ENTRY.
001100*-----------------------------------------------------------*
001200*  REV  DATE      BY    DESCRIPTION
001300*  ---  --------  ----  ------------------------------------
001400*  000  07/18/89  LFO   ORIGINAL MEMBER.
001500*-----------------------------------------------------------*
001600 9550-LOOKUP-CUSTOMER.
001700
001800     MOVE "N" TO W-CUST-FOUND.
001900
002000     SEARCH ALL CUST-TABLE
002100        AT END
002200           MOVE "N" TO W-CUST-FOUND
002300        WHEN TC-CUST-ID (CUST-IDX) = W-CUST-KEY-SOUGHT
002400           MOVE "Y" TO W-CUST-FOUND.
002500
002600 9550-EXIT.
002700     EXIT.
