000100*-----------------------------------------------------------*
000200*  SLCUST.CBL
000300*  SELECT CLAUSE - CUSTOMER MASTER (CUSTFILE)
000400*  COPIED INTO FILE-CONTROL OF order-valuation-batch.cob
000500*-----------------------------------------------------------*
000600*  REV  DATE      BY    DESCRIPTION
000700*  ---  --------  ----  ------------------------------------
000800*  000  07/12/89  LFO   ORIGINAL MEMBER.
000900*-----------------------------------------------------------*
001000 SELECT CUST-FILE
001100        ASSIGN TO CUSTFILE
001200        ORGANIZATION IS LINE SEQUENTIAL.
