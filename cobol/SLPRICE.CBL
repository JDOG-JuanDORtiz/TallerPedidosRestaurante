000100*-----------------------------------------------------------*
000200*  SLPRICE.CBL
000300*  SELECT CLAUSE - PRICED ORDER OUTPUT (PRICEFILE)
000400*  COPIED INTO FILE-CONTROL OF order-valuation-batch.cob
000500*-----------------------------------------------------------*
000600*  REV  DATE      BY    DESCRIPTION
000700*  ---  --------  ----  ------------------------------------
000800*  000  07/18/89  LFO   ORIGINAL MEMBER.
000900*-----------------------------------------------------------*
001000 SELECT PRICE-FILE
001100        ASSIGN TO PRICEFILE
001200        ORGANIZATION IS LINE SEQUENTIAL.
