000100*-----------------------------------------------------------*
000200*  FDMENU.CBL
000300*  FD AND RECORD LAYOUT - MENU ITEM MASTER (MENUFILE)
000400*  COPIED INTO FILE SECTION OF order-valuation-batch.cob
000500*-----------------------------------------------------------*
000600*  ONE RECORD PER MENU ITEM.  MASTER IS MAINTAINED IN
000700*  ASCENDING MENU-ID SEQUENCE BY THE FRONT-OF-HOUSE SYSTEM -
000800*  THIS PROGRAM DEPENDS ON THAT ORDER FOR ITS BINARY SEARCH
000900*  TABLE (SEE PL-LOOKUP-MENU-ITEM.CBL).
001000*-----------------------------------------------------------*
001100*  REV  DATE      BY    DESCRIPTION
001200*  ---  --------  ----  ------------------------------------
001300*  000  07/12/89  LFO   ORIGINAL MEMBER.
001400*  001  11/04/93  LFO   ADDED MENU-FLAG FOR SPICY/VEGETARIAN/
001500*                       ALCOHOLIC/CONTAINS-NUTS INDICATOR.
001600*  002  03/22/99  TAS   Y2K REVIEW - NO DATE FIELDS, NO
001700*                       CHANGE REQUIRED.
001800*-----------------------------------------------------------*
001900 FD  MENU-FILE
002000     LABEL RECORDS ARE STANDARD
002100     RECORD CONTAINS 98 CHARACTERS.
002200
002300 01  MENU-RECORD.
002400*                                 UNIQUE ITEM IDENTIFIER
002500     05  MENU-ID                 PIC X(08).
002600*                                 ITEM NAME
002700     05  MENU-NAME               PIC X(30).
002800*                                 MAIN DISH / APPETIZER /
002900*                                 BEVERAGE / DESSERT
003000     05  MENU-CATEGORY           PIC X(12).
003100*                                 UNIT PRICE
003200     05  MENU-PRICE              PIC S9(5)V99.
003300*                                 Y/N - MEANING DEPENDS ON
003400*                                 MENU-CATEGORY -
003500*                                 MAIN DISH....SPICY
003600*                                 APPETIZER....VEGETARIAN
003700*                                 BEVERAGE.....ALCOHOLIC
003800*                                 DESSERT......CONTAINS NUTS
003900     05  MENU-FLAG               PIC X(01).
004000*                                 ITEM DESCRIPTION
004100     05  MENU-DESC               PIC X(40).
004200*                                 RECORD IS 98 BYTES WITH NO
004300*                                 SPARE BYTE FOR FILLER - THE
004400*                                 ABOVE FIELDS ACCOUNT FOR THE
004500*                                 ENTIRE RECORD LENGTH.
