000100*-----------------------------------------------------------*
000200*  FDPRICE.CBL
000300*  FD AND RECORD LAYOUT - PRICED ORDER OUTPUT (PRICEFILE)
000400*  COPIED INTO FILE SECTION OF order-valuation-batch.cob
000500*-----------------------------------------------------------*
000600*  ONE RECORD WRITTEN PER FINALIZED ORDER, CARRYING THE
000700*  PRICED RESULT OF THE ORDER VALUATION LOGIC.
000800*-----------------------------------------------------------*
000900*  REV  DATE      BY    DESCRIPTION
001000*  ---  --------  ----  ------------------------------------
001100*  000  07/18/89  LFO   ORIGINAL MEMBER.
001200*-----------------------------------------------------------*
001300 FD  PRICE-FILE
001400     LABEL RECORDS ARE STANDARD
001500     RECORD CONTAINS 93 CHARACTERS.
001600
001700 01  PRICE-RECORD.
001800*                                 ORDER ID
001900     05  OUT-ORD-ID              PIC X(08).
002000*                                 CUSTOMER NAME
002100     05  OUT-CUST-NAME           PIC X(30).
002200*                                 STATUS NAME
002300     05  OUT-STATUS              PIC X(10).
002400*                                 SUM OF LINE EXTENSIONS
002500     05  OUT-SUBTOTAL            PIC S9(7)V99.
002600*                                 DISCOUNT AMOUNT DEDUCTED
002700     05  OUT-DISCOUNT            PIC S9(7)V99.
002800*                                 TAX ON DISCOUNTED SUBTOTAL
002900     05  OUT-TAX                 PIC S9(7)V99.
003000*                                 DISCOUNTED SUBTOTAL + TAX
003100     05  OUT-TOTAL               PIC S9(7)V99.
003200     05  FILLER                  PIC X(09).
