000100*-----------------------------------------------------------*
000200*  PL-LOOKUP-MENU-ITEM.CBL
000300*  SHARED PARAGRAPH - BINARY SEARCH OF THE IN-MEMORY MENU
000400*  ITEM TABLE.  COPIED INTO THE PROCEDURE DIVISION OF
000500*  order-valuation-batch.cob.
000600*-----------------------------------------------------------*
000700*  CALLER SETS W-MENU-KEY-SOUGHT AND PERFORMS 9500-LOOKUP-
000800*  MENU-ITEM THRU 9500-EXIT.  ON RETURN, MENU-ITEM-FOUND
000900*  TELLS WHETHER THE ITEM WAS ON THE TABLE, AND MENU-IDX
001000*  POINTS AT THE MATCHING TM-MENU- ENTRY.
001100*-----------------------------------------------------------*
001200*  REV  DATE      BY    DESCRIPTION
001300*  ---  --------  ----  ------------------------------------
001400*  000  07/18/89  LFO   ORIGINAL MEMBER.
001500*-----------------------------------------------------------*
001600 9500-LOOKUP-MENU-ITEM.
001700
001800     MOVE "N" TO W-MENU-FOUND.
001900
002000     SEARCH ALL MENU-TABLE
002100        AT END
002200           MOVE "N" TO W-MENU-FOUND
002300        WHEN TM-MENU-ID (MENU-IDX) = W-MENU-KEY-SOUGHT
002400           MOVE "Y" TO W-MENU-FOUND.
002500
002600 9500-EXIT.
002700     EXIT.
