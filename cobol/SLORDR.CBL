000100*-----------------------------------------------------------*
000200*  SLORDR.CBL
000300*  SELECT CLAUSE - ORDER FILE (ORDERFILE)
000400*  COPIED INTO FILE-CONTROL OF order-valuation-batch.cob
000500*-----------------------------------------------------------*
000600*  REV  DATE      BY    DESCRIPTION
000700*  ---  --------  ----  ------------------------------------
000800*  000  07/18/89  LFO   ORIGINAL MEMBER.
000900*-----------------------------------------------------------*
001000 SELECT ORDER-FILE
001100        ASSIGN TO ORDERFILE
001200        ORGANIZATION IS LINE SEQUENTIAL.
