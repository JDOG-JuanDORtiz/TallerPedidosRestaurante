000100*-----------------------------------------------------------*
000200*  PL-STATUS-NAME-TABLE.CBL
000300*  SHARED PARAGRAPH - ORDER STATUS PROGRESSION RULE.
000400*  COPIED INTO THE PROCEDURE DIVISION OF
000500*  order-valuation-batch.cob.
000600*-----------------------------------------------------------*
000700*  GIVEN A CURRENT STATUS CODE IN W-CURR-STATUS-CODE, RETURNS
000800*  ITS DISPLAY NAME IN W-CURR-STATUS-NAME (USED FOR THE
000900*  PRICEFILE OUT-STATUS FIELD), AND THE NEXT STATUS CODE AND
001000*  NAME IN W-NEXT-STATUS-CODE / W-NEXT-STATUS-NAME -
001100*  R-RECEIVED ADVANCES TO P-PREPARING, P-PREPARING ADVANCES
001200*  TO Y-READY, Y-READY ADVANCES TO D-DELIVERED, AND
001300*  D-DELIVERED IS TERMINAL (STAYS D-DELIVERED).  AN
001400*  UNRECOGNIZED CODE TURNS ON W-STATUS-INVALID SO THE CALLER
001500*  CAN DISPLAY AN ERROR LINE.
001600*-----------------------------------------------------------*
001700*  REV  DATE      BY    DESCRIPTION
001800*  ---  --------  ----  ------------------------------------
001900*  000  07/18/89  LFO   ORIGINAL MEMBER.
002000*-----------------------------------------------------------*
002100 9600-GET-STATUS-NAME-AND-NEXT.
002200
002300     MOVE "N" TO W-STATUS-INVALID.
002400
002500     IF W-CURR-STATUS-CODE = "R"
002600        MOVE "RECEIVED"  TO W-CURR-STATUS-NAME
002700        MOVE "P"         TO W-NEXT-STATUS-CODE
002800        MOVE "PREPARING" TO W-NEXT-STATUS-NAME
002900     ELSE
003000     IF W-CURR-STATUS-CODE = "P"
003100        MOVE "PREPARING" TO W-CURR-STATUS-NAME
003200        MOVE "Y"         TO W-NEXT-STATUS-CODE
003300        MOVE "READY"     TO W-NEXT-STATUS-NAME
003400     ELSE
003500     IF W-CURR-STATUS-CODE = "Y"
003600        MOVE "READY"     TO W-CURR-STATUS-NAME
003700        MOVE "D"         TO W-NEXT-STATUS-CODE
003800        MOVE "DELIVERED" TO W-NEXT-STATUS-NAME
003900     ELSE
004000     IF W-CURR-STATUS-CODE = "D"
004100        MOVE "DELIVERED" TO W-CURR-STATUS-NAME
004200        MOVE "D"         TO W-NEXT-STATUS-CODE
004300        MOVE "DELIVERED" TO W-NEXT-STATUS-NAME
004400     ELSE
004500        MOVE "Y"         TO W-STATUS-INVALID
004600        MOVE SPACES      TO W-CURR-STATUS-NAME
004700        MOVE W-CURR-STATUS-CODE TO W-NEXT-STATUS-CODE
004800        MOVE SPACES      TO W-NEXT-STATUS-NAME.
004900
005000 9600-EXIT.
005100     EXIT.
