000100*-----------------------------------------------------------*
000200*  SLMENU.CBL
000300*  SELECT CLAUSE - MENU ITEM MASTER (MENUFILE)
000400*  COPIED INTO FILE-CONTROL OF order-valuation-batch.cob
000500*-----------------------------------------------------------*
000600*  REV  DATE      BY    DESCRIPTION
000700*  ---  --------  ----  ------------------------------------
000800*  000  07/12/89  LFO   ORIGINAL MEMBER.
000900*  001  03/22/99  TAS   Y2K REVIEW - NO DATE FIELDS HERE,
001000*                       NO CHANGE REQUIRED.
001100*-----------------------------------------------------------*
001200 SELECT MENU-FILE
001300        ASSIGN TO MENUFILE
001400        ORGANIZATION IS LINE SEQUENTIAL.
